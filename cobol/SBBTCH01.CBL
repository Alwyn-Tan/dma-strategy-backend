000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : J. MENDOZA (JMEN)                                *
000400* APLICACION  : INVESTIGACION CUANTITATIVA - MERCADO DE VALORES  *
000500* PROGRAMA    : SBBTCH01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE UN BACKTEST DE LA ESTRATEGIA DE DOBLE      *
000800*             : MEDIA MOVIL (DMA) SOBRE LA SERIE DE PRECIOS      *
000900*             : DIARIOS DE UN SIMBOLO, SIMULA LA CARTERA DIA A   *
001000*             : DIA (COMISION, DESLIZAMIENTO, LLENADO A LA       *
001100*             : SIGUIENTE APERTURA, FILTROS DE REGIMEN Y ADX,    *
001200*             : AJUSTE DE VOLATILIDAD Y STOPS), PARTE LA CURVA   *
001300*             : DE CAPITAL EN TRAMO DENTRO DE MUESTRA (IS) Y     *
001400*             : FUERA DE MUESTRA (OOS) Y CALCULA LAS METRICAS    *
001500*             : DE DESEMPEÑO DE CADA TRAMO.                      *
001600* ARCHIVOS    : SBPARMF=E,SBPRICE=E,SBRUNCF=S,SBSUMRY=S,         *
001700*             : SBDAILY=S,SBFILLS=S,SBTRADE=S                    *
001800* ACCION (ES) : B=CORRIDA BATCH UNICA POR SIMBOLO                *
001900* INSTALADO   : 30/03/1987                                       *
002000* BPM/RATIONAL: 100442                                           *
002100* NOMBRE      : BACKTESTING DE ESTRATEGIA DMA                    *
002200******************************************************************
002300*               C O N T R O L    D E    C A M B I O S
002400******************************************************************
002500* 14/03/1987 JMEN TKT-100442 VERSION ORIGINAL DEL PROGRAMA.      *
002600* 02/06/1987 JMEN TKT-100501 SE AGREGA EL FILTRO DE REGIMEN Y EL *
002700*                 CALCULO DE ADX PARA LA VARIANTE AVANZADA.      *
002800* 19/11/1987 RTOR TKT-100588 SE CORRIGE EL SIGNO DE LA COMISION  *
002900*                 EN LAS VENTAS (QUEDABA SUMANDO DOBLE).         *
003000* 05/02/1988 JMEN TKT-100610 SE AGREGA EL AJUSTE POR VOLATILIDAD *
003100*                 OBJETIVO (TARGET VOL) EN LA VARIANTE AVANZADA. *
003200* 22/08/1988 LVAS TKT-100701 SE AGREGAN LAS SALIDAS POR STOP     *
003300*                 (CHANDELIER Y STOP DE VOLATILIDAD).            *
003400* 14/01/1989 JMEN TKT-100744 SE AJUSTA LA VENTANA DE ENSAMBLE A  *
003500*                 4 PARES FIJOS DE MEDIAS SEGUN EL AREA DE       *
003600*                 INVESTIGACION.                                *
003700* 09/07/1990 RTOR TKT-100823 SE CORRIGE LA BRECHA MINIMA ENTRE   *
003800*                 SEÑALES DEL MISMO TIPO (QUEDABA EN CERO SIN    *
003900*                 VALIDAR EL PARAMETRO).                        *
004000* 30/03/1991 LVAS TKT-100877 SE AGREGA EL REPORTE DE ECO DE      *
004100*                 PARAMETROS (SBRUNCF) PARA AUDITORIA.           *
004200* 17/09/1992 JMEN TKT-100915 SE AGREGA LA BUSQUEDA DE VENTANA    *
004300*                 OPTIMA (GRID) CONTROLADA POR UPSI-0.           *
004400* 03/03/1994 RTOR TKT-100966 SE CORRIGE EL CALCULO DEL DRAWDOWN  *
004500*                 MAXIMO CUANDO EL TRAMO TIENE UN SOLO RENGLON.  *
004600* 11/12/1995 LVAS TKT-101020 SE AGREGA EL CONTROL DE FALLAS POR  *
004700*                 VARIANTE SIN DETENER LA CORRIDA DEL SIMBOLO.   *
004800* 08/04/1997 JMEN TKT-101088 SE AJUSTA EL FORMATO DEL REPORTE    *
004900*                 RESUMEN A 6 DECIMALES PARA TODAS LAS METRICAS. *
005000* 21/10/1998 RTOR TKT-101140 REVISION Y2K - LAS FECHAS DEL       *
005100*                 ARCHIVO DE PRECIOS SE VALIDAN EN FORMATO       *
005200*                 AAAA-MM-DD DE CUATRO DIGITOS DE AÑO.           *
005300* 04/02/1999 RTOR TKT-101151 PRUEBAS DE PASO DE SIGLO SOBRE LA   *
005400*                 TABLA DE PRECIOS Y LOS CALCULOS DE AÑOS EN     *
005500*                 CAGR - SIN HALLAZGOS ADICIONALES.              *
005600* 19/06/2001 LVAS TKT-101210 SE AGREGA LA VARIANTE SIN AJUSTE DE *
005700*                 VOLATILIDAD (ADVANCED-NO-VOL-TARGETING).       *
005800* 27/02/2004 SMOR TKT-101305 SE AJUSTA LA ASIGNACION DINAMICA    *
005900*                 DEL ARCHIVO DE PRECIOS POR SIMBOLO.            *
006000* 15/09/2008 SMOR TKT-101390 SE AGREGA VALIDACION DE PARAMETROS  *
006100*                 DE VENTANA IS/OOS TRASLAPADAS.                 *
006200* 11/06/2012 PALV TKT-101452 SE CORRIGE LA DESVIACION ESTANDAR   *
006300*                 DE SHARPE A MUESTRAL (DIVISOR N-1) Y LOS AÑOS  *
006400*                 DE CAGR A (RENGLONES-1)/DIAS-POR-AÑO.          *
006500* 11/06/2012 PALV TKT-101452 SE REESCRIBE LA ROTACION DEL TRAMO  *
006600*                 CONTRA EL CAPITAL PROMEDIO DE LA TABLA DIARIA  *
006700*                 EN VEZ DEL CAPITAL INICIAL Y LOS AÑOS.         *
006800* 03/09/2012 PALV TKT-101470 LA BUSQUEDA DE VENTANA OPTIMA PASA  *
006900*                 A UNA TABLA FIJA DE VENTANAS CANDIDATAS EN VEZ *
007000*                 DE UN RANGO ARITMETICO.                       *
007100* 03/09/2012 PALV TKT-101470 LA SALIDA POR STOP AJUSTA POR       *
007200*                 DESLIZAMIENTO ADEMAS DE LA COMISION, IGUAL QUE *
007300*                 UNA VENTA POR SEÑAL.                          *
007400* 08/11/2012 PALV TKT-101481 SE VALIDA TAMBIEN EL VALOR FINAL    *
007500*                 DEL TRAMO ANTES DE CALCULAR EL CAGR (QUEDABA   *
007600*                 SIN REVISAR Y PODIA ELEVAR UNA BASE NEGATIVA A *
007700*                 UN EXPONENTE FRACCIONARIO).                   *
007800* 08/11/2012 PALV TKT-101481 CUANDO LA DESVIACION ESTANDAR DEL   *
007900*                 TRAMO ES CERO EL SHARPE QUEDA EN 0.000000 EN   *
008000*                 VEZ DE MARCARSE COMO NO DISPONIBLE (NA).       *
008100******************************************************************
008200 IDENTIFICATION DIVISION.
008300 PROGRAM-ID.    SBBTCH01.
008400 AUTHOR.        J. MENDOZA.
008500 INSTALLATION.  DEPARTAMENTO DE INVESTIGACION CUANTITATIVA.
008600 DATE-WRITTEN.  14/03/1987.
008700 DATE-COMPILED.
008800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     UPSI-0 ON  IS GRID-SEARCH-SWITCH-ON
009500     UPSI-0 OFF IS GRID-SEARCH-SWITCH-OFF.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800******************************************************************
009900*              A R C H I V O S   D E   E N T R A D A
010000******************************************************************
010100     SELECT SBPARMF ASSIGN   TO SBPARMF
010200            ORGANIZATION     IS LINE SEQUENTIAL
010300            FILE STATUS      IS FS-SBPARMF.
010400
010500     SELECT SBPRICE ASSIGN   TO DYNAMIC WKS-PRICE-DSNAME
010600            ORGANIZATION     IS LINE SEQUENTIAL
010700            FILE STATUS      IS FS-SBPRICE.
010800******************************************************************
010900*              A R C H I V O S   D E   S A L I D A
011000******************************************************************
011100     SELECT SBRUNCF ASSIGN   TO SBRUNCF
011200            ORGANIZATION     IS LINE SEQUENTIAL
011300            FILE STATUS      IS FS-SBRUNCF.
011400
011500     SELECT SBSUMRY ASSIGN   TO SBSUMRY
011600            ORGANIZATION     IS LINE SEQUENTIAL
011700            FILE STATUS      IS FS-SBSUMRY.
011800
011900     SELECT SBDAILY ASSIGN   TO SBDAILY
012000            ORGANIZATION     IS LINE SEQUENTIAL
012100            FILE STATUS      IS FS-SBDAILY.
012200
012300     SELECT SBFILLS ASSIGN   TO SBFILLS
012400            ORGANIZATION     IS LINE SEQUENTIAL
012500            FILE STATUS      IS FS-SBFILLS.
012600
012700     SELECT SBTRADE ASSIGN   TO SBTRADE
012800            ORGANIZATION     IS LINE SEQUENTIAL
012900            FILE STATUS      IS FS-SBTRADE.
013000
013100 DATA DIVISION.
013200 FILE SECTION.
013300*1 -->TARJETAS DE PARAMETROS DE LA CORRIDA (ENCABEZADO + SIMBOLOS)
013400 FD  SBPARMF.
013500     COPY SBPARM.
013600
013700*2 -->PRECIOS DIARIOS DEL SIMBOLO EN PROCESO (OHLCV)
013800 FD  SBPRICE.
013900     COPY SBPRIC.
014000
014100*3 -->ECO DE PARAMETROS DE LA CORRIDA (PISTA DE AUDITORIA)
014200 FD  SBRUNCF
014300     LABEL RECORD IS STANDARD.
014400 01  SB-RUNCF-LINE                     PIC X(100).
014500
014600*4 -->REPORTE RESUMEN (ENCABEZADO + DETALLE POR SIMBOLO/VARIANTE)
014700 FD  SBSUMRY
014800     LABEL RECORD IS STANDARD.
014900     COPY SBSUMM.
015000
015100*5 -->SERIE DIARIA SIMULADA (UN RENGLON POR DIA/SIMBOLO/VARIANTE)
015200 FD  SBDAILY.
015300     COPY SBDDET.
015400
015500*6 -->ORDENES EJECUTADAS (FILLS) DE TODAS LAS VARIANTES
015600 FD  SBFILLS.
015700     COPY SBFILL.
015800
015900*7 -->OPERACIONES CERRADAS (VIAJES REDONDOS) DE TODAS LAS
016000*     VARIANTES
016100 FD  SBTRADE.
016200     COPY SBCTRD.
016300
016400 WORKING-STORAGE SECTION.
016500******************************************************************
016600*           RECURSOS DE VALIDACION DE FILE-STATUS
016700******************************************************************
016800 01  WKS-FS-STATUS.
016900     05  FS-SBPARMF                    PIC 9(02) VALUE ZEROES.
017000     05  FS-SBPRICE                    PIC 9(02) VALUE ZEROES.
017100     05  FS-SBRUNCF                    PIC 9(02) VALUE ZEROES.
017200     05  FS-SBSUMRY                    PIC 9(02) VALUE ZEROES.
017300     05  FS-SBDAILY                    PIC 9(02) VALUE ZEROES.
017400     05  FS-SBFILLS                    PIC 9(02) VALUE ZEROES.
017500     05  FS-SBTRADE                    PIC 9(02) VALUE ZEROES.
017600     05  FILLER                        PIC X(02) VALUE SPACES.
017700
017800     COPY SBWORK.
017900
018000******************************************************************
018100*           PARAMETROS GLOBALES DE LA CORRIDA (COPIA DE TRABAJO)
018200******************************************************************
018300 01  WKS-RUN-ID                        PIC X(10).
018400 01  WKS-CURRENT-SYMBOL                PIC X(12).
018500 01  WKS-PRICE-DSNAME                  PIC X(44) VALUE SPACES.
018600 01  WKS-VARIANT-COUNT                 PIC 9(02).
018700 01  WKS-IS-START                      PIC X(10).
018800 01  WKS-IS-END                        PIC X(10).
018900 01  WKS-OOS-START                     PIC X(10).
019000 01  WKS-OOS-END                       PIC X(10).
019100 01  WKS-ALLOW-EMPTY-IS                PIC X(01).
019200 01  WKS-ALLOW-EMPTY-OOS               PIC X(01).
019300 01  WKS-FEE-RATE                      PIC S9(1)V9(6).
019400 01  WKS-SLIPPAGE-RATE                 PIC S9(1)V9(6).
019500 01  WKS-CONFIRM-BARS                  PIC 9(02).
019600 01  WKS-MIN-CROSS-GAP                 PIC 9(03).
019700 01  WKS-INITIAL-CAPITAL               PIC S9(09)V9(4).
019800 01  WKS-SHORT-WINDOW                  PIC 9(04).
019900 01  WKS-LONG-WINDOW                   PIC 9(04).
020000 01  WKS-TRADING-DAYS-YEAR             PIC 9(03).
020100 01  WKS-VOL-WINDOW                    PIC 9(03).
020200 01  WKS-TARGET-ANNUAL-VOL             PIC S9(1)V9(6).
020300 01  WKS-MAX-LEVERAGE                  PIC S9(3)V9(6).
020400 01  WKS-MIN-VOL-FLOOR                 PIC S9(1)V9(6).
020500 01  WKS-REGIME-MA-WINDOW              PIC 9(03).
020600 01  WKS-ADX-WINDOW                    PIC 9(03).
020700 01  WKS-ADX-THRESHOLD                 PIC S9(3)V9(4).
020800 01  WKS-ENSEMBLE-TABLE.
020900     05  WKS-ENS-SHORT-WIN OCCURS 4 TIMES PIC 9(03).
021000     05  WKS-ENS-LONG-WIN  OCCURS 4 TIMES PIC 9(03).
021100     05  FILLER                        PIC X(02) VALUE SPACES.
021200 01  WKS-CHANDELIER-K                  PIC S9(3)V9(4).
021300 01  WKS-VOL-STOP-MULT                 PIC S9(3)V9(4).
021400 01  WKS-USE-EXITS-FLAG                PIC X(01).
021500     88  WKS-USE-EXITS-YES                     VALUE 'Y'.
021600 01  WKS-GRID-METRIC                   PIC X(10).
021700
021800******************************************************************
021900*           MENSAJES Y LITERALES DE TRABAJO
022000******************************************************************
022100 01  WKS-MENSAJES.
022200     05  MSG-SIMBOLO-RECHAZADO         PIC X(40) VALUE
022300         'SIMBOLO SIN RENGLONES VALIDOS DE PRECIO '.
022400     05  MSG-TRAMO-VACIO               PIC X(40) VALUE
022500         'TRAMO IS U OOS SIN BARRAS - VARIANTE OMI'.
022600     05  MSG-PARAMETRO-INVALIDO        PIC X(40) VALUE
022700         'PARAMETRO DE CORRIDA INVALIDO - ABORTA  '.
022800     05  FILLER                        PIC X(02) VALUE SPACES.
022900
023000 01  WKS-EDIT-AREAS.
023100     05  SB-METRIC-EDIT                PIC -9(7).999999.
023200     05  SB-COUNT-EDIT                  PIC ZZZZZZ9.
023300     05  SB-WINDOW-EDIT                 PIC ZZZ9.
023400     05  FILLER                        PIC X(02) VALUE SPACES.
023500
023600 PROCEDURE DIVISION.
023700******************************************************************
023800*               S E C C I O N    P R I N C I P A L
023900******************************************************************
024000 000-MAIN.
024100     PERFORM CARGA-PARAMETROS      THRU CARGA-PARAMETROS-E
024200     OPEN OUTPUT SBSUMRY SBDAILY SBFILLS SBTRADE
024300     PERFORM ESCRIBE-ENCABEZADO        THRU ESCRIBE-ENCABEZADO-E
024400     PERFORM PROCESA-SIMBOLO       THRU PROCESA-SIMBOLO-E
024500             UNTIL WKS-EOF-PARM = 'Y'
024600     IF GRID-SEARCH-SWITCH-ON OR GRID-SEARCH-REQUESTED
024700        PERFORM BUSCA-MEJOR-VENTANA       THRU BUSCA-MEJOR-VENTANA-E
024800     END-IF
024900     PERFORM ESCRIBE-TOTALES-CONTROL THRU ESCRIBE-TOTALES-CONTROL-E
025000     CLOSE SBPARMF SBPRICE SBRUNCF SBSUMRY SBDAILY SBFILLS SBTRADE
025100     IF WKS-FAILURE-COUNT > 0
025200        MOVE 4 TO RETURN-CODE
025300     ELSE
025400        MOVE 0 TO RETURN-CODE
025500     END-IF
025600     STOP RUN.
025700 000-MAIN-E. EXIT.
025800
025900******************************************************************
026000*     PROCESA UN SIMBOLO (UNA TARJETA "S" DE SBPARMF)
026100******************************************************************
026200 PROCESA-SIMBOLO.
026300     MOVE 'N'                  TO WKS-SYMBOL-REJECTED
026400     READ SBPARMF INTO SB-PARM-RECORD
026500          AT END
026600             MOVE 'Y'          TO WKS-EOF-PARM
026700             GO TO PROCESA-SIMBOLO-E
026800     END-READ
026900     IF NOT PM-IS-SYMBOL
027000        MOVE 'Y'               TO WKS-EOF-PARM
027100        GO TO PROCESA-SIMBOLO-E
027200     END-IF
027300     MOVE PM-SYMBOL            TO WKS-CURRENT-SYMBOL
027400     MOVE PM-PRICE-DSNAME      TO WKS-PRICE-DSNAME
027500     PERFORM LEE-ARCHIVO-PRECIOS  THRU LEE-ARCHIVO-PRECIOS-E
027600     IF SYMBOL-REJECTED
027700        ADD 1                  TO WKS-FAILURE-COUNT
027800        GO TO PROCESA-SIMBOLO-E
027900     END-IF
028000     PERFORM RESTRINGE-VENTANA  THRU RESTRINGE-VENTANA-E
028100     IF SYMBOL-REJECTED
028200        ADD 1                  TO WKS-FAILURE-COUNT
028300        GO TO PROCESA-SIMBOLO-E
028400     END-IF
028500     PERFORM PROCESA-VARIANTE THRU PROCESA-VARIANTE-E
028600             VARYING SB-VX FROM 1 BY 1
028700             UNTIL SB-VX > WKS-VARIANT-COUNT.
028800 PROCESA-SIMBOLO-E. EXIT.
028900
029000******************************************************************
029100*     CORRE UNA VARIANTE DE LA ESTRATEGIA SOBRE EL SIMBOLO
029200******************************************************************
029300 PROCESA-VARIANTE.
029400     MOVE 'N'                  TO WKS-VARIANT-FAILED
029500     PERFORM REINICIA-ESTADO-SIM  THRU REINICIA-ESTADO-SIM-E
029600     PERFORM CALCULA-INDICADORES THRU CALCULA-INDICADORES-E
029700     PERFORM GENERA-SENALES   THRU GENERA-SENALES-E
029800     IF VS-IS-ADVANCED-MODE (SB-VX)
029900        PERFORM CALCULA-EXPOSICION THRU CALCULA-EXPOSICION-E
030000     ELSE
030100        PERFORM MAPEA-SENALES-ACCIONES
030200                                 THRU MAPEA-SENALES-ACCIONES-E
030300     END-IF
030400     PERFORM SIMULA-PORTAFOLIO THRU SIMULA-PORTAFOLIO-E
030500     IF VARIANT-FAILED
030600        ADD 1                  TO WKS-FAILURE-COUNT
030700        SET VS-HAS-FAILED (SB-VX) TO TRUE
030800     ELSE
030900*          LOS INDICES IS/OOS SE REFIEREN A LA TABLA COMPLETA DE
031000*          PRECIOS; SE CONVIERTEN AL RENGLON DE LA TABLA DE
031100*          DETALLE DIARIO DE LA VARIANTE (QUE ARRANCA EN 1 EN
031200*          WKS-RESTRICT-START-IDX).
031300        IF WKS-IS-START-IDX = 0
031400           MOVE ZEROES            TO WKS-METRIC-START-IDX
031500                                     WKS-METRIC-END-IDX
031600        ELSE
031700           COMPUTE WKS-METRIC-START-IDX =
031800              WKS-IS-START-IDX - WKS-RESTRICT-START-IDX + 1
031900           COMPUTE WKS-METRIC-END-IDX =
032000              WKS-IS-END-IDX - WKS-RESTRICT-START-IDX + 1
032100        END-IF
032200        PERFORM CALCULA-METRICAS THRU CALCULA-METRICAS-E
032300        MOVE SB-METRIC-CALC       TO SB-IS-METRICS
032400        IF WKS-OOS-START-IDX = 0
032500           MOVE ZEROES            TO WKS-METRIC-START-IDX
032600                                     WKS-METRIC-END-IDX
032700        ELSE
032800           COMPUTE WKS-METRIC-START-IDX =
032900              WKS-OOS-START-IDX - WKS-RESTRICT-START-IDX + 1
033000           COMPUTE WKS-METRIC-END-IDX =
033100              WKS-OOS-END-IDX - WKS-RESTRICT-START-IDX + 1
033200        END-IF
033300        PERFORM CALCULA-METRICAS THRU CALCULA-METRICAS-E
033400        MOVE SB-METRIC-CALC       TO SB-OOS-METRICS
033500        PERFORM ESCRIBE-RENGLON-DETALLE  THRU ESCRIBE-RENGLON-DETALLE-E
033600        PERFORM ESCRIBE-ARCHIVO-DIARIO   THRU ESCRIBE-ARCHIVO-DIARIO-E
033700        PERFORM ESCRIBE-ARCHIVO-FILLS   THRU ESCRIBE-ARCHIVO-FILLS-E
033800        PERFORM ESCRIBE-ARCHIVO-OPERAC  THRU ESCRIBE-ARCHIVO-OPERAC-E
033900     END-IF.
034000 PROCESA-VARIANTE-E. EXIT.
034100
034200******************************************************************
034300*    LEE LA TARJETA DE ENCABEZADO Y ARMA LOS PARAMETROS
034400******************************************************************
034500 CARGA-PARAMETROS.
034600     MOVE 'N'                  TO WKS-EOF-PARM
034700     OPEN INPUT SBPARMF
034800     IF FS-SBPARMF NOT EQUAL 0
034900        DISPLAY 'SBBTCH01 - NO SE PUDO ABRIR SBPARMF' UPON CONSOLE
035000        MOVE 16 TO RETURN-CODE
035100        STOP RUN
035200     END-IF
035300     READ SBPARMF INTO SB-PARM-RECORD
035400          AT END
035500             DISPLAY 'SBBTCH01 - SBPARMF SIN TARJETA DE ENCABEZADO'
035600                     UPON CONSOLE
035700             MOVE 16 TO RETURN-CODE
035800             STOP RUN
035900     END-READ
036000     MOVE PM-RUN-ID             TO WKS-RUN-ID
036100     MOVE PM-VARIANT-COUNT      TO WKS-VARIANT-COUNT
036200     MOVE PM-IS-START           TO WKS-IS-START
036300     MOVE PM-IS-END             TO WKS-IS-END
036400     MOVE PM-OOS-START          TO WKS-OOS-START
036500     MOVE PM-OOS-END            TO WKS-OOS-END
036600     MOVE PM-ALLOW-EMPTY-IS     TO WKS-ALLOW-EMPTY-IS
036700     MOVE PM-ALLOW-EMPTY-OOS    TO WKS-ALLOW-EMPTY-OOS
036800     MOVE PM-FEE-RATE           TO WKS-FEE-RATE
036900     MOVE PM-SLIPPAGE-RATE      TO WKS-SLIPPAGE-RATE
037000     MOVE PM-CONFIRM-BARS       TO WKS-CONFIRM-BARS
037100     MOVE PM-MIN-CROSS-GAP      TO WKS-MIN-CROSS-GAP
037200     MOVE PM-INITIAL-CAPITAL    TO WKS-INITIAL-CAPITAL
037300     MOVE PM-SHORT-WINDOW       TO WKS-SHORT-WINDOW
037400     MOVE PM-LONG-WINDOW        TO WKS-LONG-WINDOW
037500     MOVE PM-TRADING-DAYS-YEAR  TO WKS-TRADING-DAYS-YEAR
037600     MOVE PM-VOL-WINDOW         TO WKS-VOL-WINDOW
037700     MOVE PM-TARGET-ANNUAL-VOL  TO WKS-TARGET-ANNUAL-VOL
037800     MOVE PM-MAX-LEVERAGE       TO WKS-MAX-LEVERAGE
037900     MOVE PM-MIN-VOL-FLOOR      TO WKS-MIN-VOL-FLOOR
038000     MOVE PM-REGIME-MA-WINDOW   TO WKS-REGIME-MA-WINDOW
038100     MOVE PM-ADX-WINDOW         TO WKS-ADX-WINDOW
038200     MOVE PM-ADX-THRESHOLD      TO WKS-ADX-THRESHOLD
038300     MOVE PM-CHANDELIER-K       TO WKS-CHANDELIER-K
038400     MOVE PM-VOL-STOP-MULT      TO WKS-VOL-STOP-MULT
038500     MOVE PM-USE-EXITS-FLAG     TO WKS-USE-EXITS-FLAG
038600     MOVE PM-GRID-SEARCH-FLAG   TO WKS-GRID-SEARCH-FLAG
038700     MOVE PM-GRID-METRIC        TO WKS-GRID-METRIC
038800     PERFORM COPIA-VENTANA-ENSAMBLE
038900             THRU COPIA-VENTANA-ENSAMBLE-E
039000             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4
039100     PERFORM VALIDA-PARAMETROS THRU VALIDA-PARAMETROS-E
039200     PERFORM ARMA-TABLA-VARIANTES
039300             THRU ARMA-TABLA-VARIANTES-E
039400     OPEN OUTPUT SBRUNCF
039500     PERFORM ESCRIBE-ECO-PARAMETROS
039600             THRU ESCRIBE-ECO-PARAMETROS-E
039700     MOVE ZEROES                TO WKS-DETAIL-LINE-COUNT
039800                                    WKS-FAILURE-COUNT.
039900 CARGA-PARAMETROS-E. EXIT.
040000
040100 COPIA-VENTANA-ENSAMBLE.
040200     MOVE PM-ENS-SHORT-WIN (WKS-K) TO WKS-ENS-SHORT-WIN (WKS-K)
040300     MOVE PM-ENS-LONG-WIN  (WKS-K) TO WKS-ENS-LONG-WIN  (WKS-K).
040400 COPIA-VENTANA-ENSAMBLE-E. EXIT.
040500
040600******************************************************************
040700*    VALIDA LOS PARAMETROS DE LA CORRIDA (ERRORES FATALES)
040800******************************************************************
040900 VALIDA-PARAMETROS.
041000     IF WKS-IS-START > WKS-IS-END
041100        DISPLAY 'SBBTCH01 - IS-START MAYOR QUE IS-END' UPON CONSOLE
041200        MOVE 16 TO RETURN-CODE
041300        STOP RUN
041400     END-IF
041500     IF WKS-OOS-END NOT = SPACES
041600        IF WKS-OOS-START > WKS-OOS-END
041700           DISPLAY 'SBBTCH01 - OOS-START MAYOR QUE OOS-END'
041800                   UPON CONSOLE
041900           MOVE 16 TO RETURN-CODE
042000           STOP RUN
042100        END-IF
042200     END-IF
042300     IF WKS-IS-END NOT < WKS-OOS-START
042400        DISPLAY 'SBBTCH01 - EL TRAMO IS Y EL TRAMO OOS NO SON'
042500                ' DISJUNTOS' UPON CONSOLE
042600        MOVE 16 TO RETURN-CODE
042700        STOP RUN
042800     END-IF
042900     PERFORM VALIDA-PAR-ENSAMBLE
043000             THRU VALIDA-PAR-ENSAMBLE-E
043100             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4
043200     IF WKS-INITIAL-CAPITAL NOT > 0
043300        OR WKS-TRADING-DAYS-YEAR NOT > 0
043400        OR WKS-MIN-VOL-FLOOR NOT > 0
043500        DISPLAY 'SBBTCH01 - PARAMETRO NUMERICO FUERA DE RANGO'
043600                UPON CONSOLE
043700        MOVE 16 TO RETURN-CODE
043800        STOP RUN
043900     END-IF.
044000 VALIDA-PARAMETROS-E. EXIT.
044100
044200 VALIDA-PAR-ENSAMBLE.
044300     IF WKS-ENS-SHORT-WIN (WKS-K) NOT < 1 AND
044400        WKS-ENS-SHORT-WIN (WKS-K) < WKS-ENS-LONG-WIN (WKS-K)
044500        CONTINUE
044600     ELSE
044700        DISPLAY 'SBBTCH01 - PAR DE ENSAMBLE INVALIDO EN INDICE'
044800                WKS-K UPON CONSOLE
044900        MOVE 16 TO RETURN-CODE
045000        STOP RUN
045100     END-IF.
045200 VALIDA-PAR-ENSAMBLE-E. EXIT.
045300
045400******************************************************************
045500*    ARMA LA TABLA DE VARIANTES (LLAVES DE CADA ESTRATEGIA)
045600******************************************************************
045700 ARMA-TABLA-VARIANTES.
045800     PERFORM ARMA-UNA-VARIANTE
045900             THRU ARMA-UNA-VARIANTE-E
046000             VARYING SB-VX FROM 1 BY 1 UNTIL SB-VX > WKS-VARIANT-COUNT.
046100 ARMA-TABLA-VARIANTES-E. EXIT.
046200
046300 ARMA-UNA-VARIANTE.
046400     MOVE PM-VARIANT-NAME (SB-VX)  TO VS-NAME (SB-VX)
046500     MOVE 'N'                      TO VS-ENSEMBLE-ON  (SB-VX)
046600                                       VS-REGIME-ON    (SB-VX)
046700                                       VS-ADX-ON       (SB-VX)
046800                                       VS-VOLTARGET-ON (SB-VX)
046900                                       VS-STOPS-ON     (SB-VX)
047000                                       VS-CHANDELIER-ON(SB-VX)
047100                                       VS-VOLSTOP-ON   (SB-VX)
047200                                       VS-ADVANCED-MODE(SB-VX)
047300                                       VS-FAILED       (SB-VX)
047400     IF VS-NAME (SB-VX) NOT = 'DMA-BASELINE'
047500        MOVE 'Y'                   TO VS-ENSEMBLE-ON  (SB-VX)
047600                                       VS-REGIME-ON    (SB-VX)
047700                                       VS-ADX-ON       (SB-VX)
047800                                       VS-ADVANCED-MODE(SB-VX)
047900        IF WKS-USE-EXITS-YES
048000           MOVE 'Y'                TO VS-STOPS-ON      (SB-VX)
048100                                       VS-CHANDELIER-ON (SB-VX)
048200                                       VS-VOLSTOP-ON    (SB-VX)
048300        END-IF
048400        IF VS-NAME (SB-VX) = 'ADVANCED-FULL'
048500           MOVE 'Y'                TO VS-VOLTARGET-ON (SB-VX)
048600        END-IF
048700     END-IF.
048800 ARMA-UNA-VARIANTE-E. EXIT.
048900
049000******************************************************************
049100*    BUSQUEDA OPCIONAL DE LA MEJOR VENTANA CORTA/LARGA
049200*          SOBRE EL TRAMO IS (CONTROLADA POR UPSI-0)
049300******************************************************************
049400 BUSCA-MEJOR-VENTANA.
049500     MOVE ZEROES                TO WKS-GRID-BEST-SHORT
049600                                    WKS-GRID-BEST-LONG
049700     MOVE -999999                TO WKS-GRID-BEST-SCORE
049800     PERFORM PRUEBA-CORTA-GRID THRU PRUEBA-CORTA-GRID-E
049900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3.
050000 BUSCA-MEJOR-VENTANA-E. EXIT.
050100
050200 PRUEBA-CORTA-GRID.
050300     PERFORM PRUEBA-LARGA-GRID  THRU PRUEBA-LARGA-GRID-E
050400             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 4.
050500 PRUEBA-CORTA-GRID-E. EXIT.
050600
050700 PRUEBA-LARGA-GRID.
050800     IF WKS-GRID-SHORT-CAND (WKS-I) < WKS-GRID-LONG-CAND (WKS-J)
050900        MOVE WKS-GRID-SHORT-CAND (WKS-I) TO WKS-SHORT-WINDOW
051000        MOVE WKS-GRID-LONG-CAND (WKS-J)  TO WKS-LONG-WINDOW
051100        PERFORM REINICIA-ESTADO-SIM THRU REINICIA-ESTADO-SIM-E
051200        PERFORM CALCULA-INDICADORES
051300                THRU CALCULA-INDICADORES-E
051400        PERFORM GENERA-SENALES THRU GENERA-SENALES-E
051500        PERFORM MAPEA-SENALES-ACCIONES
051600                THRU MAPEA-SENALES-ACCIONES-E
051700        PERFORM SIMULA-PORTAFOLIO
051800                THRU SIMULA-PORTAFOLIO-E
051900        IF NOT VARIANT-FAILED
052000           IF WKS-IS-START-IDX = 0
052100              MOVE ZEROES         TO WKS-METRIC-START-IDX
052200                                     WKS-METRIC-END-IDX
052300           ELSE
052400              COMPUTE WKS-METRIC-START-IDX =
052500                 WKS-IS-START-IDX - WKS-RESTRICT-START-IDX + 1
052600              COMPUTE WKS-METRIC-END-IDX =
052700                 WKS-IS-END-IDX - WKS-RESTRICT-START-IDX + 1
052800           END-IF
052900           PERFORM CALCULA-METRICAS THRU CALCULA-METRICAS-E
053000           MOVE SB-METRIC-CALC    TO SB-IS-METRICS
053100           IF IM-SHARPE-OK = 'Y' AND IM-SHARPE > WKS-GRID-BEST-SCORE
053200              MOVE IM-SHARPE     TO WKS-GRID-BEST-SCORE
053300              MOVE WKS-SHORT-WINDOW TO WKS-GRID-BEST-SHORT
053400              MOVE WKS-LONG-WINDOW  TO WKS-GRID-BEST-LONG
053500           END-IF
053600        END-IF
053700     END-IF.
053800 PRUEBA-LARGA-GRID-E. EXIT.
053900
054000******************************************************************
054100*    ESCRIBE EL ECO DE PARAMETROS DE LA CORRIDA
054200******************************************************************
054300 ESCRIBE-ECO-PARAMETROS.
054400     MOVE SPACES                TO SB-RUNCF-LINE
054500     STRING 'RUN-ID='       DELIMITED BY SIZE
054600            WKS-RUN-ID      DELIMITED BY SIZE
054700            ' IS='          DELIMITED BY SIZE
054800            WKS-IS-START    DELIMITED BY SIZE
054900            '..'            DELIMITED BY SIZE
055000            WKS-IS-END      DELIMITED BY SIZE
055100            ' OOS='         DELIMITED BY SIZE
055200            WKS-OOS-START   DELIMITED BY SIZE
055300            '..'            DELIMITED BY SIZE
055400            WKS-OOS-END     DELIMITED BY SIZE
055500            INTO SB-RUNCF-LINE
055600     END-STRING
055700     WRITE SB-RUNCF-LINE
055800     MOVE SPACES                TO SB-RUNCF-LINE
055900     STRING 'FEE-RATE='     DELIMITED BY SIZE
056000            WKS-FEE-RATE    DELIMITED BY SIZE
056100            ' SLIPPAGE-RATE=' DELIMITED BY SIZE
056200            WKS-SLIPPAGE-RATE DELIMITED BY SIZE
056300            ' INITIAL-CAPITAL=' DELIMITED BY SIZE
056400            WKS-INITIAL-CAPITAL DELIMITED BY SIZE
056500            INTO SB-RUNCF-LINE
056600     END-STRING
056700     WRITE SB-RUNCF-LINE
056800     MOVE SPACES                TO SB-RUNCF-LINE
056900     STRING 'SHORT-WINDOW='  DELIMITED BY SIZE
057000            WKS-SHORT-WINDOW DELIMITED BY SIZE
057100            ' LONG-WINDOW='  DELIMITED BY SIZE
057200            WKS-LONG-WINDOW  DELIMITED BY SIZE
057300            ' TRADING-DAYS-YEAR=' DELIMITED BY SIZE
057400            WKS-TRADING-DAYS-YEAR DELIMITED BY SIZE
057500            INTO SB-RUNCF-LINE
057600     END-STRING
057700     WRITE SB-RUNCF-LINE.
057800 ESCRIBE-ECO-PARAMETROS-E. EXIT.
057900
058000******************************************************************
058100*    LEE Y VALIDA EL ARCHIVO DE PRECIOS DEL SIMBOLO
058200******************************************************************
058300 LEE-ARCHIVO-PRECIOS.
058400     MOVE 'N'                    TO WKS-EOF-PRICE
058500     MOVE ZEROES                 TO SB-BAR-COUNT
058600     OPEN INPUT SBPRICE
058700     IF FS-SBPRICE NOT EQUAL 0
058800        MOVE 'Y'                 TO WKS-SYMBOL-REJECTED
058900        CLOSE SBPRICE
059000        GO TO LEE-ARCHIVO-PRECIOS-E
059100     END-IF
059200     PERFORM LEE-UN-PRECIO
059300             THRU LEE-UN-PRECIO-E
059400             UNTIL EOF-PRICE
059500     CLOSE SBPRICE
059600     IF SB-BAR-COUNT = 0
059700        MOVE 'Y'                 TO WKS-SYMBOL-REJECTED
059800        DISPLAY MSG-SIMBOLO-RECHAZADO ' ' WKS-CURRENT-SYMBOL
059900                UPON CONSOLE
060000     END-IF.
060100 LEE-ARCHIVO-PRECIOS-E. EXIT.
060200
060300 LEE-UN-PRECIO.
060400     READ SBPRICE INTO SB-PRICE-RECORD
060500          AT END
060600             MOVE 'Y'            TO WKS-EOF-PRICE
060700             GO TO LEE-UN-PRECIO-E
060800     END-READ
060900*          UNA LINEA DE ENCABEZADO OPCIONAL SE RECONOCE PORQUE
061000*          PR-DATE NO ES UNA FECHA (LOS PRIMEROS 4 BYTES NO SON
061100*          NUMERICOS) Y SE OMITE.
061200     IF PR-DATE (1:4) NOT NUMERIC
061300        GO TO LEE-UN-PRECIO-E
061400     END-IF
061500     IF PR-DATE = SPACES
061600        OR PR-OPEN NOT NUMERIC
061700        OR PR-HIGH NOT NUMERIC
061800        OR PR-LOW  NOT NUMERIC
061900        OR PR-CLOSE NOT NUMERIC
062000        GO TO LEE-UN-PRECIO-E
062100     END-IF
062200     ADD 1                       TO SB-BAR-COUNT
062300     MOVE PR-DATE                TO SB-BAR-DATE (SB-BAR-COUNT)
062400     MOVE PR-OPEN                TO SB-BAR-OPEN  (SB-BAR-COUNT)
062500     MOVE PR-HIGH                TO SB-BAR-HIGH  (SB-BAR-COUNT)
062600     MOVE PR-LOW                 TO SB-BAR-LOW   (SB-BAR-COUNT)
062700     MOVE PR-CLOSE               TO SB-BAR-CLOSE (SB-BAR-COUNT)
062800     MOVE PR-VOLUME              TO SB-BAR-VOLUME(SB-BAR-COUNT)
062900     MOVE 'N'                    TO SB-BAR-MA-SHORT-OK (SB-BAR-COUNT)
063000                                     SB-BAR-MA-LONG-OK  (SB-BAR-COUNT)
063100                                     SB-BAR-ATR-OK      (SB-BAR-COUNT)
063200                                     SB-BAR-REGIME-MA-OK(SB-BAR-COUNT)
063300                                     SB-BAR-ADX-OK      (SB-BAR-COUNT)
063400     MOVE ZEROES                 TO SB-BAR-ENS-EXPOSURE(SB-BAR-COUNT)
063500                                     SB-BAR-TARGET-CLOSE(SB-BAR-COUNT)
063600     MOVE 'F'                    TO SB-BAR-SIGNAL-STATE(SB-BAR-COUNT).
063700*          NOTA: LA TABLA SE LLENA EN EL ORDEN DEL ARCHIVO; EL
063800*          ARCHIVO DEBE VENIR ORDENADO ASCENDENTE POR FECHA (LO
063900*          GARANTIZA EL PROCESO QUE PREPARA EL EXTRACTO).
064000 LEE-UN-PRECIO-E. EXIT.
064100
064200******************************************************************
064300*    RESTRINGE LA TABLA A LA VENTANA IS-START..FIN EFECTIVO
064400*          Y UBICA LOS INDICES DE LOS TRAMOS IS Y OOS
064500******************************************************************
064600 RESTRINGE-VENTANA.
064700     MOVE ZEROES                 TO WKS-RESTRICT-START-IDX
064800                                     WKS-RESTRICT-END-IDX
064900                                     WKS-IS-START-IDX
065000                                     WKS-IS-END-IDX
065100                                     WKS-OOS-START-IDX
065200                                     WKS-OOS-END-IDX
065300     PERFORM EXPLORA-UNA-BARRA
065400             THRU EXPLORA-UNA-BARRA-E
065500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT
065600     IF WKS-RESTRICT-START-IDX = 0
065700        OR WKS-RESTRICT-END-IDX = 0
065800        MOVE 'Y'                 TO WKS-SYMBOL-REJECTED
065900        GO TO RESTRINGE-VENTANA-E
066000     END-IF
066100     IF WKS-IS-START-IDX = 0 AND WKS-ALLOW-EMPTY-IS NOT = 'Y'
066200        MOVE 'Y'                 TO WKS-SYMBOL-REJECTED
066300        DISPLAY MSG-TRAMO-VACIO ' IS ' WKS-CURRENT-SYMBOL
066400                UPON CONSOLE
066500        GO TO RESTRINGE-VENTANA-E
066600     END-IF
066700     IF WKS-OOS-START-IDX = 0 AND WKS-ALLOW-EMPTY-OOS NOT = 'Y'
066800        MOVE 'Y'                 TO WKS-SYMBOL-REJECTED
066900        DISPLAY MSG-TRAMO-VACIO ' OOS ' WKS-CURRENT-SYMBOL
067000                UPON CONSOLE
067100     END-IF.
067200 RESTRINGE-VENTANA-E. EXIT.
067300
067400 EXPLORA-UNA-BARRA.
067500     IF SB-BAR-DATE (WKS-I) NOT < WKS-IS-START
067600        AND WKS-RESTRICT-START-IDX = 0
067700        MOVE WKS-I            TO WKS-RESTRICT-START-IDX
067800     END-IF
067900     IF WKS-OOS-END = SPACES
068000        MOVE WKS-I            TO WKS-RESTRICT-END-IDX
068100     ELSE
068200        IF SB-BAR-DATE (WKS-I) NOT > WKS-OOS-END
068300           MOVE WKS-I         TO WKS-RESTRICT-END-IDX
068400        END-IF
068500     END-IF
068600     IF SB-BAR-DATE (WKS-I) NOT < WKS-IS-START
068700        AND SB-BAR-DATE (WKS-I) NOT > WKS-IS-END
068800        IF WKS-IS-START-IDX = 0
068900           MOVE WKS-I         TO WKS-IS-START-IDX
069000        END-IF
069100        MOVE WKS-I            TO WKS-IS-END-IDX
069200     END-IF
069300     IF SB-BAR-DATE (WKS-I) NOT < WKS-OOS-START
069400        IF WKS-OOS-END = SPACES
069500           OR SB-BAR-DATE (WKS-I) NOT > WKS-OOS-END
069600           IF WKS-OOS-START-IDX = 0
069700              MOVE WKS-I      TO WKS-OOS-START-IDX
069800           END-IF
069900           MOVE WKS-I         TO WKS-OOS-END-IDX
070000        END-IF
070100     END-IF.
070200 EXPLORA-UNA-BARRA-E. EXIT.
070300
070400******************************************************************
070500*    CALCULA LAS MEDIAS MOVILES Y LOS INDICADORES POR DIA
070600******************************************************************
070700 CALCULA-INDICADORES.
070800     PERFORM CALCULA-SMA-CORTA-LARGA
070900             THRU CALCULA-SMA-CORTA-LARGA-E
071000     PERFORM CALCULA-ATR THRU CALCULA-ATR-E
071100     PERFORM CALCULA-ADX THRU CALCULA-ADX-E
071200     IF VS-IS-ADVANCED-MODE (SB-VX)
071300        PERFORM CALCULA-MEDIA-REGIMEN
071400                THRU CALCULA-MEDIA-REGIMEN-E
071500        IF VS-ENSEMBLE-IS-ON (SB-VX)
071600           PERFORM CALCULA-EXPOSICION-ENSAMBLE
071700                   THRU CALCULA-EXPOSICION-ENSAMBLE-E
071800        END-IF
071900     END-IF.
072000 CALCULA-INDICADORES-E. EXIT.
072100
072200******************************************************************
072300*    SMA CORTA Y LARGA (VENTANA DESLIZANTE POR SUMATORIA)
072400******************************************************************
072500 CALCULA-SMA-CORTA-LARGA.
072600     MOVE ZEROES                 TO WKS-SUM
072700     PERFORM CALCULA-SMA-CORTA-BARRA
072800             THRU CALCULA-SMA-CORTA-BARRA-E
072900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT
073000     MOVE ZEROES                 TO WKS-SUM
073100     PERFORM CALCULA-SMA-LARGA-BARRA
073200             THRU CALCULA-SMA-LARGA-BARRA-E
073300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
073400 CALCULA-SMA-CORTA-LARGA-E. EXIT.
073500
073600 CALCULA-SMA-CORTA-BARRA.
073700     ADD SB-BAR-CLOSE (WKS-I) TO WKS-SUM
073800     IF WKS-I > WKS-SHORT-WINDOW
073900        SUBTRACT SB-BAR-CLOSE (WKS-I - WKS-SHORT-WINDOW)
074000                 FROM WKS-SUM
074100     END-IF
074200     IF WKS-I NOT < WKS-SHORT-WINDOW
074300        COMPUTE SB-BAR-MA-SHORT (WKS-I) ROUNDED =
074400                WKS-SUM / WKS-SHORT-WINDOW
074500        MOVE 'Y'              TO SB-BAR-MA-SHORT-OK (WKS-I)
074600     END-IF.
074700 CALCULA-SMA-CORTA-BARRA-E. EXIT.
074800
074900 CALCULA-SMA-LARGA-BARRA.
075000     ADD SB-BAR-CLOSE (WKS-I) TO WKS-SUM
075100     IF WKS-I > WKS-LONG-WINDOW
075200        SUBTRACT SB-BAR-CLOSE (WKS-I - WKS-LONG-WINDOW)
075300                 FROM WKS-SUM
075400     END-IF
075500     IF WKS-I NOT < WKS-LONG-WINDOW
075600        COMPUTE SB-BAR-MA-LONG (WKS-I) ROUNDED =
075700                WKS-SUM / WKS-LONG-WINDOW
075800        MOVE 'Y'              TO SB-BAR-MA-LONG-OK (WKS-I)
075900     END-IF.
076000 CALCULA-SMA-LARGA-BARRA-E. EXIT.
076100
076200******************************************************************
076300*    ATR - RANGO VERDADERO PROMEDIADO POR RMA DE WILDER
076400******************************************************************
076500 CALCULA-ATR.
076600     PERFORM CALCULA-ATR-BARRA
076700             THRU CALCULA-ATR-BARRA-E
076800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
076900 CALCULA-ATR-E. EXIT.
077000
077100 CALCULA-ATR-BARRA.
077200     COMPUTE WKS-TR = SB-BAR-HIGH (WKS-I) - SB-BAR-LOW (WKS-I)
077300     IF WKS-I > 1
077400        COMPUTE WKS-UP-MOVE = SB-BAR-HIGH (WKS-I)
077500                            - SB-BAR-CLOSE (WKS-I - 1)
077600        IF WKS-UP-MOVE < 0
077700           COMPUTE WKS-UP-MOVE = WKS-UP-MOVE * -1
077800        END-IF
077900        IF WKS-UP-MOVE > WKS-TR
078000           MOVE WKS-UP-MOVE      TO WKS-TR
078100        END-IF
078200        COMPUTE WKS-DOWN-MOVE = SB-BAR-LOW (WKS-I)
078300                              - SB-BAR-CLOSE (WKS-I - 1)
078400        IF WKS-DOWN-MOVE < 0
078500           COMPUTE WKS-DOWN-MOVE = WKS-DOWN-MOVE * -1
078600        END-IF
078700        IF WKS-DOWN-MOVE > WKS-TR
078800           MOVE WKS-DOWN-MOVE    TO WKS-TR
078900        END-IF
079000     END-IF
079100     IF WKS-I = 1
079200        MOVE WKS-TR           TO SB-BAR-ATR (WKS-I)
079300     ELSE
079400        COMPUTE SB-BAR-ATR (WKS-I) ROUNDED =
079500           SB-BAR-ATR (WKS-I - 1)
079600           + ((WKS-TR - SB-BAR-ATR (WKS-I - 1)) / WKS-VOL-WINDOW)
079700     END-IF
079800     IF WKS-I NOT < WKS-VOL-WINDOW
079900        MOVE 'Y'              TO SB-BAR-ATR-OK (WKS-I)
080000     END-IF.
080100 CALCULA-ATR-BARRA-E. EXIT.
080200
080300******************************************************************
080400*    ADX - INDICE DIRECCIONAL PROMEDIO (SUAVIZADO WILDER)
080500******************************************************************
080600 CALCULA-ADX.
080700     MOVE ZEROES TO WKS-PLUS-DI WKS-MINUS-DI
080800     PERFORM CALCULA-ADX-BARRA
080900             THRU CALCULA-ADX-BARRA-E
081000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
081100 CALCULA-ADX-E. EXIT.
081200
081300 CALCULA-ADX-BARRA.
081400     IF WKS-I = 1
081500        MOVE ZEROES           TO SB-BAR-PDM-SMOOTH (WKS-I)
081600                                  SB-BAR-MDM-SMOOTH (WKS-I)
081700     ELSE
081800        COMPUTE WKS-UP-MOVE = SB-BAR-HIGH (WKS-I)
081900                            - SB-BAR-HIGH (WKS-I - 1)
082000        COMPUTE WKS-DOWN-MOVE = SB-BAR-LOW (WKS-I - 1)
082100                              - SB-BAR-LOW (WKS-I)
082200        MOVE ZEROES           TO WKS-PLUS-DM WKS-MINUS-DM
082300        IF WKS-UP-MOVE > WKS-DOWN-MOVE AND WKS-UP-MOVE > 0
082400           MOVE WKS-UP-MOVE   TO WKS-PLUS-DM
082500        END-IF
082600        IF WKS-DOWN-MOVE > WKS-UP-MOVE AND WKS-DOWN-MOVE > 0
082700           MOVE WKS-DOWN-MOVE TO WKS-MINUS-DM
082800        END-IF
082900        COMPUTE SB-BAR-PDM-SMOOTH (WKS-I) ROUNDED =
083000           SB-BAR-PDM-SMOOTH (WKS-I - 1)
083100           + ((WKS-PLUS-DM - SB-BAR-PDM-SMOOTH (WKS-I - 1))
083200              / WKS-ADX-WINDOW)
083300        COMPUTE SB-BAR-MDM-SMOOTH (WKS-I) ROUNDED =
083400           SB-BAR-MDM-SMOOTH (WKS-I - 1)
083500           + ((WKS-MINUS-DM - SB-BAR-MDM-SMOOTH (WKS-I - 1))
083600              / WKS-ADX-WINDOW)
083700     END-IF
083800     MOVE ZEROES              TO WKS-DX
083900     IF SB-BAR-ATR (WKS-I) > 0
084000        COMPUTE WKS-PLUS-DI ROUNDED =
084100           100 * SB-BAR-PDM-SMOOTH (WKS-I) / SB-BAR-ATR (WKS-I)
084200        COMPUTE WKS-MINUS-DI ROUNDED =
084300           100 * SB-BAR-MDM-SMOOTH (WKS-I) / SB-BAR-ATR (WKS-I)
084400        IF (WKS-PLUS-DI + WKS-MINUS-DI) > 0
084500           COMPUTE WKS-DX-DIFF = WKS-PLUS-DI - WKS-MINUS-DI
084600           IF WKS-DX-DIFF < 0
084700              COMPUTE WKS-DX-DIFF = WKS-DX-DIFF * -1
084800           END-IF
084900           COMPUTE WKS-DX ROUNDED =
085000              100 * WKS-DX-DIFF / (WKS-PLUS-DI + WKS-MINUS-DI)
085100        END-IF
085200     END-IF
085300     IF WKS-I = 1
085400        MOVE WKS-DX           TO SB-BAR-ADX (WKS-I)
085500     ELSE
085600        COMPUTE SB-BAR-ADX (WKS-I) ROUNDED =
085700           SB-BAR-ADX (WKS-I - 1)
085800           + ((WKS-DX - SB-BAR-ADX (WKS-I - 1)) / WKS-ADX-WINDOW)
085900     END-IF
086000     IF WKS-I NOT < WKS-ADX-WINDOW
086100        MOVE 'Y'              TO SB-BAR-ADX-OK (WKS-I)
086200     END-IF.
086300 CALCULA-ADX-BARRA-E. EXIT.
086400
086500******************************************************************
086600*    RESUELVE LA VOLATILIDAD DIARIA OBJETIVO DE LA CORRIDA
086700******************************************************************
086800 RESUELVE-VOL-OBJETIVO.
086900     IF WKS-TARGET-ANNUAL-VOL > 0
087000        COMPUTE SIM-DAILY-VOL-TARGET ROUNDED =
087100           WKS-TARGET-ANNUAL-VOL / (WKS-TRADING-DAYS-YEAR ** 0.5)
087200     ELSE
087300        COMPUTE SIM-DAILY-VOL-TARGET ROUNDED =
087400           0.15 / (WKS-TRADING-DAYS-YEAR ** 0.5)
087500     END-IF.
087600 RESUELVE-VOL-OBJETIVO-E. EXIT.
087700
087800******************************************************************
087900*    MEDIA MOVIL DE REGIMEN (SMA, VENTANA COMPLETA)
088000******************************************************************
088100 CALCULA-MEDIA-REGIMEN.
088200     MOVE ZEROES                 TO WKS-SUM
088300     PERFORM CALCULA-MEDIA-REGIMEN-BAR
088400             THRU CALCULA-MEDIA-REGIMEN-BAR-E
088500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
088600 CALCULA-MEDIA-REGIMEN-E. EXIT.
088700
088800 CALCULA-MEDIA-REGIMEN-BAR.
088900     ADD SB-BAR-CLOSE (WKS-I) TO WKS-SUM
089000     IF WKS-I > WKS-REGIME-MA-WINDOW
089100        SUBTRACT SB-BAR-CLOSE (WKS-I - WKS-REGIME-MA-WINDOW)
089200                 FROM WKS-SUM
089300     END-IF
089400     IF WKS-I NOT < WKS-REGIME-MA-WINDOW
089500        COMPUTE SB-BAR-REGIME-MA (WKS-I) ROUNDED =
089600           WKS-SUM / WKS-REGIME-MA-WINDOW
089700        MOVE 'Y'              TO SB-BAR-REGIME-MA-OK (WKS-I)
089800     END-IF.
089900 CALCULA-MEDIA-REGIMEN-BAR-E. EXIT.
090000
090100******************************************************************
090200*    EXPOSICION DEL ENSAMBLE (FRACCION DE PARES EN LARGO)
090300******************************************************************
090400 CALCULA-EXPOSICION-ENSAMBLE.
090500     MOVE ZEROES TO SB-ENS-SUM-SHORT (1) SB-ENS-SUM-SHORT (2)
090600                    SB-ENS-SUM-SHORT (3) SB-ENS-SUM-SHORT (4)
090700                    SB-ENS-SUM-LONG  (1) SB-ENS-SUM-LONG  (2)
090800                    SB-ENS-SUM-LONG  (3) SB-ENS-SUM-LONG  (4)
090900     PERFORM CALCULA-ENSAMBLE-BARRA
091000             THRU CALCULA-ENSAMBLE-BARRA-E
091100             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
091200 CALCULA-EXPOSICION-ENSAMBLE-E. EXIT.
091300
091400 CALCULA-ENSAMBLE-BARRA.
091500     MOVE ZEROES               TO WKS-K
091600     MOVE ZEROES               TO SB-ENS-VALID-COUNT
091700     MOVE ZEROES               TO SB-BAR-ENS-EXPOSURE (WKS-I)
091800     PERFORM PAR-DEL-ENSAMBLE THRU PAR-DEL-ENSAMBLE-E
091900             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 4.
092000 CALCULA-ENSAMBLE-BARRA-E. EXIT.
092100
092200 PAR-DEL-ENSAMBLE.
092300     ADD SB-BAR-CLOSE (WKS-I)    TO SB-ENS-SUM-SHORT (WKS-K)
092400     ADD SB-BAR-CLOSE (WKS-I)    TO SB-ENS-SUM-LONG  (WKS-K)
092500     IF WKS-I > WKS-ENS-SHORT-WIN (WKS-K)
092600        SUBTRACT SB-BAR-CLOSE (WKS-I - WKS-ENS-SHORT-WIN (WKS-K))
092700                 FROM SB-ENS-SUM-SHORT (WKS-K)
092800     END-IF
092900     IF WKS-I > WKS-ENS-LONG-WIN (WKS-K)
093000        SUBTRACT SB-BAR-CLOSE (WKS-I - WKS-ENS-LONG-WIN (WKS-K))
093100                 FROM SB-ENS-SUM-LONG (WKS-K)
093200     END-IF
093300     IF WKS-I NOT < WKS-ENS-LONG-WIN (WKS-K)
093400        ADD 1                    TO SB-ENS-VALID-COUNT
093500        IF (SB-ENS-SUM-SHORT (WKS-K) / WKS-ENS-SHORT-WIN (WKS-K))
093600           > (SB-ENS-SUM-LONG (WKS-K) / WKS-ENS-LONG-WIN (WKS-K))
093700           ADD 1                 TO SB-BAR-ENS-EXPOSURE (WKS-I)
093800        END-IF
093900     END-IF
094000     IF WKS-K = 4 AND SB-ENS-VALID-COUNT > 0
094100        COMPUTE SB-BAR-ENS-EXPOSURE (WKS-I) ROUNDED =
094200           SB-BAR-ENS-EXPOSURE (WKS-I) / SB-ENS-VALID-COUNT
094300     END-IF.
094400 PAR-DEL-ENSAMBLE-E. EXIT.
094500
094600******************************************************************
094700*    GENERA LAS SEÑALES DE CRUCE CONFIRMADAS
094800******************************************************************
094900 GENERA-SENALES.
095000     MOVE ZEROES                 TO SB-SIGNAL-COUNT
095100     PERFORM VERIFICA-CRUCE-BARRA
095200             THRU VERIFICA-CRUCE-BARRA-E
095300             VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
095400 GENERA-SENALES-E. EXIT.
095500
095600 VERIFICA-CRUCE-BARRA.
095700     PERFORM VERIFICA-CRUCE THRU VERIFICA-CRUCE-E.
095800 VERIFICA-CRUCE-BARRA-E. EXIT.
095900
096000 VERIFICA-CRUCE.
096100     IF NOT MA-SHORT-AVAILABLE (WKS-I) OR NOT MA-LONG-AVAILABLE (WKS-I)
096200        GO TO VERIFICA-CRUCE-E
096300     END-IF
096400     IF NOT MA-SHORT-AVAILABLE (WKS-I - 1)
096500        OR NOT MA-LONG-AVAILABLE (WKS-I - 1)
096600        GO TO VERIFICA-CRUCE-E
096700     END-IF
096800     IF (SB-BAR-MA-SHORT (WKS-I) - SB-BAR-MA-LONG (WKS-I)) > 0
096900        AND (SB-BAR-MA-SHORT (WKS-I - 1)
097000             - SB-BAR-MA-LONG (WKS-I - 1)) NOT > 0
097100        MOVE 'BUY '                TO SG-SIDE-PARM
097200        PERFORM CONFIRMA-SENAL THRU CONFIRMA-SENAL-E
097300     END-IF
097400     IF (SB-BAR-MA-SHORT (WKS-I) - SB-BAR-MA-LONG (WKS-I)) < 0
097500        AND (SB-BAR-MA-SHORT (WKS-I - 1)
097600             - SB-BAR-MA-LONG (WKS-I - 1)) NOT < 0
097700        MOVE 'SELL'                TO SG-SIDE-PARM
097800        PERFORM CONFIRMA-SENAL THRU CONFIRMA-SENAL-E
097900     END-IF.
098000 VERIFICA-CRUCE-E. EXIT.
098100
098200******************************************************************
098300*    CONFIRMA LA SEÑAL (BARRAS DE CONFIRMACION Y BRECHA)
098400******************************************************************
098500 CONFIRMA-SENAL.
098600     MOVE WKS-I                  TO WKS-J
098700     ADD WKS-CONFIRM-BARS        TO WKS-J
098800     IF WKS-J > SB-BAR-COUNT
098900        GO TO CONFIRMA-SENAL-E
099000     END-IF
099100     PERFORM VERIFICA-BARRA-CONFIRMA
099200             THRU VERIFICA-BARRA-CONFIRMA-E
099300             VARYING WKS-K FROM WKS-I BY 1 UNTIL WKS-K > WKS-J
099400*          BRECHA MINIMA CONTRA LA ULTIMA SEÑAL CONFIRMADA DEL
099500*          MISMO TIPO
099600     PERFORM VERIFICA-SENAL-PREVIA
099700             THRU VERIFICA-SENAL-PREVIA-E
099800             VARYING SB-SX FROM SB-SIGNAL-COUNT BY -1 UNTIL SB-SX < 1.
099900 GRABA-SENAL.
100000     ADD 1                       TO SB-SIGNAL-COUNT
100100     MOVE SB-BAR-DATE (WKS-J)    TO SG-DATE (SB-SIGNAL-COUNT)
100200     MOVE SG-SIDE-PARM           TO SG-TYPE (SB-SIGNAL-COUNT)
100300     MOVE SB-BAR-CLOSE (WKS-J)   TO SG-PRICE (SB-SIGNAL-COUNT)
100400     MOVE SB-BAR-MA-SHORT (WKS-J) TO SG-MA-SHORT (SB-SIGNAL-COUNT)
100500     MOVE SB-BAR-MA-LONG (WKS-J)  TO SG-MA-LONG (SB-SIGNAL-COUNT)
100600     MOVE WKS-J                  TO SG-BAR-INDEX (SB-SIGNAL-COUNT)
100700     MOVE ZEROES                 TO SG-EXEC-BAR-INDEX (SB-SIGNAL-COUNT)
100800     MOVE 'N'                    TO SG-EXECUTED (SB-SIGNAL-COUNT)
100900     IF SG-SIDE-PARM = 'BUY '
101000        MOVE 'L'                 TO SB-BAR-SIGNAL-STATE (WKS-J)
101100     ELSE
101200        MOVE 'F'                 TO SB-BAR-SIGNAL-STATE (WKS-J)
101300     END-IF.
101400 CONFIRMA-SENAL-E. EXIT.
101500
101600 VERIFICA-BARRA-CONFIRMA.
101700     IF SG-SIDE-PARM = 'BUY '
101800        IF (SB-BAR-MA-SHORT (WKS-K) - SB-BAR-MA-LONG (WKS-K))
101900           NOT > 0
102000           GO TO CONFIRMA-SENAL-E
102100        END-IF
102200     ELSE
102300        IF (SB-BAR-MA-SHORT (WKS-K) - SB-BAR-MA-LONG (WKS-K))
102400           NOT < 0
102500           GO TO CONFIRMA-SENAL-E
102600        END-IF
102700     END-IF.
102800 VERIFICA-BARRA-CONFIRMA-E. EXIT.
102900
103000 VERIFICA-SENAL-PREVIA.
103100     IF SG-TYPE (SB-SX) = SG-SIDE-PARM
103200        IF (WKS-J - SG-BAR-INDEX (SB-SX)) NOT > WKS-MIN-CROSS-GAP
103300           GO TO CONFIRMA-SENAL-E
103400        END-IF
103500        GO TO GRABA-SENAL
103600     END-IF.
103700 VERIFICA-SENAL-PREVIA-E. EXIT.
103800
103900******************************************************************
104000*    MAPEA LAS SEÑALES A LA BARRA DE EJECUCION (BASE)
104100******************************************************************
104200 MAPEA-SENALES-ACCIONES.
104300     PERFORM LIMPIA-ACCION-DIA
104400             THRU LIMPIA-ACCION-DIA-E
104500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT
104600     PERFORM MAPEA-UNA-SENAL
104700             THRU MAPEA-UNA-SENAL-E
104800             VARYING SB-SX FROM 1 BY 1 UNTIL SB-SX > SB-SIGNAL-COUNT.
104900 MAPEA-SENALES-ACCIONES-E. EXIT.
105000
105100 LIMPIA-ACCION-DIA.
105200     MOVE SPACES               TO SB-DAY-ACTION (WKS-I).
105300 LIMPIA-ACCION-DIA-E. EXIT.
105400
105500 MAPEA-UNA-SENAL.
105600     COMPUTE WKS-I = SG-BAR-INDEX (SB-SX) + 1
105700     IF WKS-I NOT > SB-BAR-COUNT
105800        IF SB-DAY-ACTION (WKS-I) = SPACES
105900           MOVE SG-TYPE (SB-SX)    TO SB-DAY-ACTION (WKS-I)
106000           MOVE WKS-I              TO SG-EXEC-BAR-INDEX (SB-SX)
106100        END-IF
106200     END-IF.
106300 MAPEA-UNA-SENAL-E. EXIT.
106400
106500******************************************************************
106600*    EXPOSICION OBJETIVO DIARIA (MODO AVANZADO)
106700******************************************************************
106800 CALCULA-EXPOSICION.
106900     IF VS-VOLTARGET-IS-ON (SB-VX)
107000        PERFORM RESUELVE-VOL-OBJETIVO THRU RESUELVE-VOL-OBJETIVO-E
107100     END-IF
107200     PERFORM CALCULA-EXPOSICION-BARRA
107300             THRU CALCULA-EXPOSICION-BARRA-E
107400             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > SB-BAR-COUNT.
107500 CALCULA-EXPOSICION-E. EXIT.
107600
107700 CALCULA-EXPOSICION-BARRA.
107800     PERFORM CALCULA-EXPOSICION-DIA
107900             THRU CALCULA-EXPOSICION-DIA-E.
108000 CALCULA-EXPOSICION-BARRA-E. EXIT.
108100
108200 CALCULA-EXPOSICION-DIA.
108300     IF VS-ENSEMBLE-IS-ON (SB-VX)
108400        MOVE SB-BAR-ENS-EXPOSURE (WKS-I) TO SB-BAR-TARGET-CLOSE (WKS-I)
108500     ELSE
108600        IF SIGNAL-STATE-LONG (WKS-I)
108700           MOVE 1                 TO SB-BAR-TARGET-CLOSE (WKS-I)
108800        ELSE
108900           IF WKS-I > 1
109000              MOVE SB-BAR-SIGNAL-STATE (WKS-I - 1)
109100                                   TO SB-BAR-SIGNAL-STATE (WKS-I)
109200           END-IF
109300           IF SIGNAL-STATE-LONG (WKS-I)
109400              MOVE 1              TO SB-BAR-TARGET-CLOSE (WKS-I)
109500           ELSE
109600              MOVE 0              TO SB-BAR-TARGET-CLOSE (WKS-I)
109700           END-IF
109800        END-IF
109900     END-IF
110000     IF VS-REGIME-IS-ON (SB-VX)
110100        IF REGIME-MA-AVAILABLE (WKS-I)
110200           IF SB-BAR-CLOSE (WKS-I) NOT > SB-BAR-REGIME-MA (WKS-I)
110300              MOVE 0              TO SB-BAR-TARGET-CLOSE (WKS-I)
110400           END-IF
110500        ELSE
110600           MOVE 0                 TO SB-BAR-TARGET-CLOSE (WKS-I)
110700        END-IF
110800     END-IF
110900     IF VS-ADX-IS-ON (SB-VX)
111000        IF ADX-AVAILABLE (WKS-I)
111100           IF SB-BAR-ADX (WKS-I) NOT > WKS-ADX-THRESHOLD
111200              MOVE 0              TO SB-BAR-TARGET-CLOSE (WKS-I)
111300           END-IF
111400        ELSE
111500           MOVE 0                 TO SB-BAR-TARGET-CLOSE (WKS-I)
111600        END-IF
111700     END-IF
111800     IF VS-VOLTARGET-IS-ON (SB-VX) AND SB-BAR-CLOSE (WKS-I) > 0
111900        COMPUTE WKS-VOL-PROXY ROUNDED =
112000           SB-BAR-ATR (WKS-I) / SB-BAR-CLOSE (WKS-I)
112100        IF WKS-VOL-PROXY < WKS-MIN-VOL-FLOOR
112200           MOVE WKS-MIN-VOL-FLOOR TO WKS-VOL-PROXY
112300        END-IF
112400        COMPUTE WKS-SCALE ROUNDED =
112500           SIM-DAILY-VOL-TARGET / WKS-VOL-PROXY
112600        IF WKS-SCALE > WKS-MAX-LEVERAGE
112700           MOVE WKS-MAX-LEVERAGE  TO WKS-SCALE
112800        END-IF
112900        COMPUTE SB-BAR-TARGET-CLOSE (WKS-I) ROUNDED =
113000           SB-BAR-TARGET-CLOSE (WKS-I) * WKS-SCALE
113100        IF SB-BAR-TARGET-CLOSE (WKS-I) < 0
113200           MOVE 0                 TO SB-BAR-TARGET-CLOSE (WKS-I)
113300        END-IF
113400     END-IF.
113500 CALCULA-EXPOSICION-DIA-E. EXIT.
113600
113700******************************************************************
113800*    REINICIA EL ESTADO DE SIMULACION DE LA VARIANTE
113900******************************************************************
114000 REINICIA-ESTADO-SIM.
114100     MOVE WKS-INITIAL-CAPITAL    TO SIM-CASH
114200     MOVE ZEROES                 TO SIM-SHARES
114300                                     SIM-ENTRY-PRICE
114400                                     SIM-HIGH-WATER
114500                                     SIM-STOP-LEVEL
114600                                     SIM-TRADE-BUY-COST
114700                                     SIM-TRADE-SELL-PROCEEDS
114800                                     SIM-TRADE-PNL
114900                                     SIM-TRADE-FILLS
115000                                     SB-FILL-COUNT
115100                                     SB-TRADE-COUNT
115200                                     SB-DAILY-COUNT
115300     MOVE 'N'                    TO SIM-STOP-SET SIM-ENTRY-SET
115400                                     WKS-VARIANT-FAILED
115500     MOVE SPACES                 TO SIM-TRADE-ENTRY-DATE.
115600 REINICIA-ESTADO-SIM-E. EXIT.
115700
115800******************************************************************
115900*    SIMULA LA CARTERA DIA A DIA SOBRE LA VENTANA RESTRIN-
116000*          GIDA (MODO BASE O AVANZADO SEGUN LA VARIANTE)
116100******************************************************************
116200 SIMULA-PORTAFOLIO.
116300     IF SB-BAR-CLOSE (WKS-RESTRICT-START-IDX) > 0
116400        MOVE SB-BAR-CLOSE (WKS-RESTRICT-START-IDX)
116500                                  TO SIM-FIRST-CLOSE
116600     END-IF
116700     PERFORM SIMULA-UN-DIA
116800             THRU SIMULA-UN-DIA-E
116900             VARYING WKS-I FROM WKS-RESTRICT-START-IDX BY 1
117000             UNTIL WKS-I > WKS-RESTRICT-END-IDX.
117100 SIMULA-PORTAFOLIO-E. EXIT.
117200
117300 SIMULA-UN-DIA.
117400     IF VS-IS-ADVANCED-MODE (SB-VX)
117500        PERFORM SIMULA-DIA-AVANZADO
117600                THRU SIMULA-DIA-AVANZADO-E
117700     ELSE
117800        PERFORM SIMULA-DIA-BASE
117900                THRU SIMULA-DIA-BASE-E
118000     END-IF.
118100 SIMULA-UN-DIA-E. EXIT.
118200
118300******************************************************************
118400*    UN DIA DE SIMULACION EN MODO BASE
118500******************************************************************
118600 SIMULA-DIA-BASE.
118700     IF SB-DAY-ACTION (WKS-I) = 'BUY '
118800        IF SIM-SHARES = 0 AND SIM-CASH > 0
118900           AND SB-BAR-OPEN (WKS-I) > 0
119000           PERFORM CALCULA-FILL-COMPRA
119100                   THRU CALCULA-FILL-COMPRA-E
119200        END-IF
119300     END-IF
119400     IF SB-DAY-ACTION (WKS-I) = 'SELL'
119500        IF SIM-SHARES > 0
119600           MOVE SIM-SHARES         TO WKS-SELL-SHARES
119700           PERFORM CALCULA-FILL-VENTA
119800                   THRU CALCULA-FILL-VENTA-E
119900        END-IF
120000     END-IF
120100     IF SIM-SHARES > 0
120200        MOVE 1                   TO SB-BAR-TARGET-CLOSE (WKS-I)
120300     ELSE
120400        MOVE 0                   TO SB-BAR-TARGET-CLOSE (WKS-I)
120500     END-IF
120600     PERFORM AGREGA-DETALLE-DIARIO THRU AGREGA-DETALLE-DIARIO-E.
120700 SIMULA-DIA-BASE-E. EXIT.
120800
120900******************************************************************
121000*    UN DIA DE SIMULACION EN MODO AVANZADO
121100******************************************************************
121200 SIMULA-DIA-AVANZADO.
121300     IF IS-HOLDING AND VS-STOPS-ARE-ON (SB-VX) AND WKS-I > 1
121400        PERFORM FIJA-NIVEL-STOP THRU FIJA-NIVEL-STOP-E
121500     END-IF
121600     IF WKS-I = 1
121700        MOVE 0                   TO WKS-DESIRED-VALUE
121800     ELSE
121900        COMPUTE WKS-DESIRED-VALUE ROUNDED =
122000           (SIM-CASH + SIM-SHARES * SB-BAR-OPEN (WKS-I))
122100           * SB-BAR-TARGET-CLOSE (WKS-I - 1)
122200     END-IF
122300     IF SB-BAR-OPEN (WKS-I) > 0
122400        PERFORM REBALANCEA-POSICION THRU REBALANCEA-POSICION-E
122500     END-IF
122600     IF STOP-IS-SET AND SIM-SHARES > 0
122700        IF SB-BAR-LOW (WKS-I) NOT > SIM-STOP-LEVEL
122800           PERFORM SALIDA-POR-STOP THRU SALIDA-POR-STOP-E
122900        END-IF
123000     END-IF
123100     IF SIM-SHARES > 0
123200        MOVE 'Y'                 TO WKS-HOLDING
123300        IF SB-BAR-HIGH (WKS-I) > SIM-HIGH-WATER
123400           MOVE SB-BAR-HIGH (WKS-I) TO SIM-HIGH-WATER
123500        END-IF
123600     ELSE
123700        MOVE 'N'                 TO WKS-HOLDING
123800     END-IF
123900     PERFORM AGREGA-DETALLE-DIARIO THRU AGREGA-DETALLE-DIARIO-E.
124000 SIMULA-DIA-AVANZADO-E. EXIT.
124100
124200******************************************************************
124300*    FIJA EL NIVEL DE STOP CON EL ATR DEL DIA ANTERIOR
124400******************************************************************
124500 FIJA-NIVEL-STOP.
124600     MOVE 'N'                    TO SIM-STOP-SET
124700     IF NOT ATR-AVAILABLE (WKS-I - 1) OR SB-BAR-ATR (WKS-I - 1) NOT > 0
124800        GO TO FIJA-NIVEL-STOP-E
124900     END-IF
125000     MOVE ZEROES                 TO WKS-STOP-CANDIDATE-1
125100                                     WKS-STOP-CANDIDATE-2
125200     IF VS-CHANDELIER-IS-ON (SB-VX)
125300        COMPUTE WKS-STOP-CANDIDATE-1 ROUNDED =
125400           SIM-HIGH-WATER - WKS-CHANDELIER-K * SB-BAR-ATR (WKS-I - 1)
125500     END-IF
125600     IF VS-VOLSTOP-IS-ON (SB-VX)
125700        COMPUTE WKS-STOP-CANDIDATE-2 ROUNDED =
125800           SIM-ENTRY-PRICE - WKS-VOL-STOP-MULT * SB-BAR-ATR (WKS-I - 1)
125900     END-IF
126000     IF WKS-STOP-CANDIDATE-1 NOT > WKS-STOP-CANDIDATE-2
126100        MOVE WKS-STOP-CANDIDATE-2 TO SIM-STOP-LEVEL
126200     ELSE
126300        MOVE WKS-STOP-CANDIDATE-1 TO SIM-STOP-LEVEL
126400     END-IF
126500     IF SIM-STOP-LEVEL NOT = 0
126600        MOVE 'Y'                 TO SIM-STOP-SET
126700     END-IF.
126800 FIJA-NIVEL-STOP-E. EXIT.
126900
127000******************************************************************
127100*    SALIDA POR STOP (VENDE TODA LA POSICION)
127200******************************************************************
127300*          LA SALIDA POR STOP SE LLENA AL PRECIO DE STOP (O A LA
127400*          APERTURA, SI ESTA ABRE POR DEBAJO DEL STOP) - NO SE LE
127500*          APLICA EL DESLIZAMIENTO NORMAL DE LA APERTURA PORQUE
127600*          EL STOP YA ES UN PRECIO DESFAVORABLE AL TENEDOR.
127700 SALIDA-POR-STOP.
127800     IF SB-BAR-OPEN (WKS-I) > 0 AND SB-BAR-OPEN (WKS-I) < SIM-STOP-LEVEL
127900        MOVE SB-BAR-OPEN (WKS-I) TO WKS-STOP-RAW-PRICE
128000     ELSE
128100        MOVE SIM-STOP-LEVEL      TO WKS-STOP-RAW-PRICE
128200     END-IF
128300     COMPUTE WKS-FILL-PRICE ROUNDED =
128400        WKS-STOP-RAW-PRICE * (1 - WKS-SLIPPAGE-RATE)
128500     MOVE SIM-SHARES             TO WKS-SELL-SHARES
128600     COMPUTE WKS-UNIT-REVENUE ROUNDED =
128700        WKS-FILL-PRICE * (1 - WKS-FEE-RATE)
128800     ADD 1                       TO SB-FILL-COUNT
128900     MOVE SB-BAR-DATE (WKS-I)    TO WF-DATE (SB-FILL-COUNT)
129000     MOVE 'SELL'                 TO WF-SIDE (SB-FILL-COUNT)
129100     MOVE WKS-SELL-SHARES        TO WF-QUANTITY (SB-FILL-COUNT)
129200     MOVE SB-BAR-OPEN (WKS-I)    TO WF-OPEN-PRICE (SB-FILL-COUNT)
129300     MOVE WKS-FILL-PRICE         TO WF-FILL-PRICE (SB-FILL-COUNT)
129400     COMPUTE WF-NOTIONAL (SB-FILL-COUNT) ROUNDED =
129500        WKS-SELL-SHARES * WKS-FILL-PRICE
129600     COMPUTE WF-FEE (SB-FILL-COUNT) ROUNDED =
129700        WF-NOTIONAL (SB-FILL-COUNT) * WKS-FEE-RATE
129800     COMPUTE WKS-SLIP-DIFF = WKS-FILL-PRICE - WKS-STOP-RAW-PRICE
129900     IF WKS-SLIP-DIFF < 0
130000        COMPUTE WKS-SLIP-DIFF = WKS-SLIP-DIFF * -1
130100     END-IF
130200     COMPUTE WF-SLIPPAGE (SB-FILL-COUNT) ROUNDED =
130300        WKS-SELL-SHARES * WKS-SLIP-DIFF
130400     COMPUTE WF-CASH-DELTA (SB-FILL-COUNT) ROUNDED =
130500        WF-NOTIONAL (SB-FILL-COUNT) - WF-FEE (SB-FILL-COUNT)
130600     MOVE 'STOP'                  TO WF-REASON (SB-FILL-COUNT)
130700     ADD WKS-SELL-SHARES * WKS-UNIT-REVENUE TO SIM-CASH
130800     SUBTRACT WKS-SELL-SHARES     FROM SIM-SHARES
130900     ADD WF-CASH-DELTA (SB-FILL-COUNT) TO SIM-TRADE-SELL-PROCEEDS
131000     ADD WF-CASH-DELTA (SB-FILL-COUNT) TO SIM-TRADE-PNL
131100     ADD 1                        TO SIM-TRADE-FILLS
131200     IF SIM-SHARES = 0
131300        PERFORM CIERRA-OPERACION THRU CIERRA-OPERACION-E
131400     END-IF
131500     MOVE ZEROES                  TO WKS-SELL-SHARES
131600     MOVE 'N'                     TO SIM-STOP-SET.
131700 SALIDA-POR-STOP-E. EXIT.
131800
131900******************************************************************
132000*    REBALANCEA A LA EXPOSICION OBJETIVO DEL DIA (APERTURA)
132100******************************************************************
132200 REBALANCEA-POSICION.
132300     COMPUTE WKS-CURRENT-VALUE = SIM-SHARES * SB-BAR-OPEN (WKS-I)
132400     COMPUTE WKS-DELTA-VALUE = WKS-DESIRED-VALUE - WKS-CURRENT-VALUE
132500     IF WKS-DELTA-VALUE > 0 AND SIM-CASH > 0
132600        COMPUTE WKS-UNIT-COST ROUNDED =
132700           SB-BAR-OPEN (WKS-I) * (1 + WKS-SLIPPAGE-RATE)
132800           * (1 + WKS-FEE-RATE)
132900        COMPUTE WKS-BUY-SHARES ROUNDED = WKS-DELTA-VALUE / WKS-UNIT-COST
133000        IF (WKS-BUY-SHARES * WKS-UNIT-COST) > SIM-CASH
133100           COMPUTE WKS-BUY-SHARES ROUNDED = SIM-CASH / WKS-UNIT-COST
133200        END-IF
133300        IF WKS-BUY-SHARES > 0
133400           PERFORM CALCULA-FILL-COMPRA THRU CALCULA-FILL-COMPRA-E
133500           MOVE 'REBALANCE'      TO WF-REASON (SB-FILL-COUNT)
133600        END-IF
133700     ELSE
133800        IF WKS-DELTA-VALUE < 0 AND SIM-SHARES > 0
133900           COMPUTE WKS-SELL-SHARES ROUNDED =
134000              (WKS-DELTA-VALUE * -1) / SB-BAR-OPEN (WKS-I)
134100           IF WKS-SELL-SHARES > SIM-SHARES
134200              MOVE SIM-SHARES    TO WKS-SELL-SHARES
134300           END-IF
134400           IF WKS-SELL-SHARES > 0
134500              PERFORM CALCULA-FILL-VENTA
134600                      THRU CALCULA-FILL-VENTA-E
134700              MOVE 'REBALANCE'   TO WF-REASON (SB-FILL-COUNT)
134800           END-IF
134900        END-IF
135000     END-IF.
135100 REBALANCEA-POSICION-E. EXIT.
135200
135300******************************************************************
135400*    LLENA UNA COMPRA (BUY) AL PRECIO DE APERTURA AJUSTADO
135500*          POR DESLIZAMIENTO Y COMISION - USING PARAMETRO OPCIO-
135600*          NAL DE CANTIDAD (SI NO VIENE, USA TODO EL EFECTIVO)
135700******************************************************************
135800 CALCULA-FILL-COMPRA.
135900     COMPUTE WKS-FILL-PRICE ROUNDED =
136000        SB-BAR-OPEN (WKS-I) * (1 + WKS-SLIPPAGE-RATE)
136100     COMPUTE WKS-UNIT-COST ROUNDED =
136200        WKS-FILL-PRICE * (1 + WKS-FEE-RATE)
136300     IF WKS-BUY-SHARES = 0
136400        COMPUTE WKS-BUY-SHARES ROUNDED = SIM-CASH / WKS-UNIT-COST
136500     END-IF
136600     ADD 1                       TO SB-FILL-COUNT
136700     MOVE SB-BAR-DATE (WKS-I)    TO WF-DATE (SB-FILL-COUNT)
136800     MOVE 'BUY '                 TO WF-SIDE (SB-FILL-COUNT)
136900     MOVE WKS-BUY-SHARES         TO WF-QUANTITY (SB-FILL-COUNT)
137000     MOVE SB-BAR-OPEN (WKS-I)    TO WF-OPEN-PRICE (SB-FILL-COUNT)
137100     MOVE WKS-FILL-PRICE         TO WF-FILL-PRICE (SB-FILL-COUNT)
137200     COMPUTE WF-NOTIONAL (SB-FILL-COUNT) ROUNDED =
137300        WKS-BUY-SHARES * WKS-FILL-PRICE
137400     COMPUTE WF-FEE (SB-FILL-COUNT) ROUNDED =
137500        WF-NOTIONAL (SB-FILL-COUNT) * WKS-FEE-RATE
137600     COMPUTE WKS-SLIP-DIFF = WKS-FILL-PRICE - SB-BAR-OPEN (WKS-I)
137700     IF WKS-SLIP-DIFF < 0
137800        COMPUTE WKS-SLIP-DIFF = WKS-SLIP-DIFF * -1
137900     END-IF
138000     COMPUTE WF-SLIPPAGE (SB-FILL-COUNT) ROUNDED =
138100        WKS-BUY-SHARES * WKS-SLIP-DIFF
138200     COMPUTE WF-CASH-DELTA (SB-FILL-COUNT) ROUNDED =
138300        (WF-NOTIONAL (SB-FILL-COUNT) + WF-FEE (SB-FILL-COUNT)) * -1
138400     MOVE 'SIGNAL'                TO WF-REASON (SB-FILL-COUNT)
138500     SUBTRACT WKS-BUY-SHARES * WKS-UNIT-COST FROM SIM-CASH
138600     ADD WKS-BUY-SHARES           TO SIM-SHARES
138700     IF NOT ENTRY-IS-SET
138800        MOVE 'Y'                  TO SIM-ENTRY-SET
138900        MOVE WKS-FILL-PRICE       TO SIM-ENTRY-PRICE
139000        MOVE SB-BAR-HIGH (WKS-I)  TO SIM-HIGH-WATER
139100        MOVE SB-BAR-DATE (WKS-I)  TO SIM-TRADE-ENTRY-DATE
139200        MOVE ZEROES               TO SIM-TRADE-BUY-COST
139300                                      SIM-TRADE-SELL-PROCEEDS
139400                                      SIM-TRADE-PNL
139500                                      SIM-TRADE-FILLS
139600     END-IF
139700     ADD 1 TO SIM-TRADE-FILLS
139800     SUBTRACT WF-CASH-DELTA (SB-FILL-COUNT) FROM SIM-TRADE-BUY-COST
139900     ADD WF-CASH-DELTA (SB-FILL-COUNT) TO SIM-TRADE-PNL
140000     MOVE ZEROES                  TO WKS-BUY-SHARES.
140100 CALCULA-FILL-COMPRA-E. EXIT.
140200
140300******************************************************************
140400*    LLENA UNA VENTA (SELL) AL PRECIO DE APERTURA AJUSTADO
140500*          POR DESLIZAMIENTO Y COMISION - USING CANTIDAD A VENDER
140600******************************************************************
140700 CALCULA-FILL-VENTA.
140800     COMPUTE WKS-FILL-PRICE ROUNDED =
140900        SB-BAR-OPEN (WKS-I) * (1 - WKS-SLIPPAGE-RATE)
141000     COMPUTE WKS-UNIT-REVENUE ROUNDED =
141100        WKS-FILL-PRICE * (1 - WKS-FEE-RATE)
141200     ADD 1                        TO SB-FILL-COUNT
141300     MOVE SB-BAR-DATE (WKS-I)     TO WF-DATE (SB-FILL-COUNT)
141400     MOVE 'SELL'                  TO WF-SIDE (SB-FILL-COUNT)
141500     MOVE WKS-SELL-SHARES         TO WF-QUANTITY (SB-FILL-COUNT)
141600     MOVE SB-BAR-OPEN (WKS-I)     TO WF-OPEN-PRICE (SB-FILL-COUNT)
141700     MOVE WKS-FILL-PRICE          TO WF-FILL-PRICE (SB-FILL-COUNT)
141800     COMPUTE WF-NOTIONAL (SB-FILL-COUNT) ROUNDED =
141900        WKS-SELL-SHARES * WKS-FILL-PRICE
142000     COMPUTE WF-FEE (SB-FILL-COUNT) ROUNDED =
142100        WF-NOTIONAL (SB-FILL-COUNT) * WKS-FEE-RATE
142200     COMPUTE WKS-SLIP-DIFF = WKS-FILL-PRICE - SB-BAR-OPEN (WKS-I)
142300     IF WKS-SLIP-DIFF < 0
142400        COMPUTE WKS-SLIP-DIFF = WKS-SLIP-DIFF * -1
142500     END-IF
142600     COMPUTE WF-SLIPPAGE (SB-FILL-COUNT) ROUNDED =
142700        WKS-SELL-SHARES * WKS-SLIP-DIFF
142800     COMPUTE WF-CASH-DELTA (SB-FILL-COUNT) ROUNDED =
142900        WF-NOTIONAL (SB-FILL-COUNT) - WF-FEE (SB-FILL-COUNT)
143000     MOVE 'SIGNAL'                 TO WF-REASON (SB-FILL-COUNT)
143100     ADD WKS-SELL-SHARES * WKS-UNIT-REVENUE TO SIM-CASH
143200     SUBTRACT WKS-SELL-SHARES      FROM SIM-SHARES
143300     ADD WF-CASH-DELTA (SB-FILL-COUNT) TO SIM-TRADE-SELL-PROCEEDS
143400     ADD WF-CASH-DELTA (SB-FILL-COUNT) TO SIM-TRADE-PNL
143500     ADD 1                         TO SIM-TRADE-FILLS
143600     IF SIM-SHARES = 0
143700        PERFORM CIERRA-OPERACION  THRU CIERRA-OPERACION-E
143800     END-IF
143900     MOVE ZEROES                   TO WKS-SELL-SHARES.
144000 CALCULA-FILL-VENTA-E. EXIT.
144100
144200******************************************************************
144300*    CIERRA UNA OPERACION CUANDO LA POSICION VUELVE A CERO
144400******************************************************************
144500 CIERRA-OPERACION.
144600     ADD 1                        TO SB-TRADE-COUNT
144700     MOVE SIM-TRADE-ENTRY-DATE    TO WT-ENTRY-DATE (SB-TRADE-COUNT)
144800     MOVE SB-BAR-DATE (WKS-I)     TO WT-EXIT-DATE  (SB-TRADE-COUNT)
144900     MOVE SIM-TRADE-PNL           TO WT-PNL        (SB-TRADE-COUNT)
145000     MOVE SIM-TRADE-BUY-COST      TO WT-BUY-COST   (SB-TRADE-COUNT)
145100     MOVE SIM-TRADE-SELL-PROCEEDS TO WT-SELL-PROCEEDS (SB-TRADE-COUNT)
145200     MOVE SIM-TRADE-FILLS         TO WT-FILLS      (SB-TRADE-COUNT)
145300     IF SIM-TRADE-BUY-COST > 0
145400        COMPUTE WT-PNL-PCT (SB-TRADE-COUNT) ROUNDED =
145500           SIM-TRADE-PNL / SIM-TRADE-BUY-COST
145600     ELSE
145700        MOVE ZEROES               TO WT-PNL-PCT (SB-TRADE-COUNT)
145800     END-IF
145900     MOVE 'N'                     TO SIM-ENTRY-SET SIM-STOP-SET
146000     MOVE ZEROES                  TO SIM-ENTRY-PRICE SIM-HIGH-WATER
146100                                      SIM-STOP-LEVEL.
146200 CIERRA-OPERACION-E. EXIT.
146300
146400******************************************************************
146500*    ANOTA EL RENGLON DE DETALLE DIARIO DEL DIA WKS-I
146600******************************************************************
146700 AGREGA-DETALLE-DIARIO.
146800     ADD 1                        TO SB-DAILY-COUNT
146900     MOVE SB-BAR-DATE (WKS-I)     TO WD-DATE (SB-DAILY-COUNT)
147000     COMPUTE WD-EQUITY (SB-DAILY-COUNT) ROUNDED =
147100        SIM-CASH + SIM-SHARES * SB-BAR-CLOSE (WKS-I)
147200     IF WKS-INITIAL-CAPITAL > 0
147300        COMPUTE WD-VALUE (SB-DAILY-COUNT) ROUNDED =
147400           WD-EQUITY (SB-DAILY-COUNT) / WKS-INITIAL-CAPITAL
147500     END-IF
147600     IF SIM-FIRST-CLOSE > 0
147700        COMPUTE WD-BENCH-VALUE (SB-DAILY-COUNT) ROUNDED =
147800           SB-BAR-CLOSE (WKS-I) / SIM-FIRST-CLOSE
147900     END-IF
148000     IF WD-EQUITY (SB-DAILY-COUNT) > 0
148100        COMPUTE WD-EXPOSURE (SB-DAILY-COUNT) ROUNDED =
148200           (SIM-SHARES * SB-BAR-CLOSE (WKS-I))
148300           / WD-EQUITY (SB-DAILY-COUNT)
148400     ELSE
148500        MOVE ZEROES               TO WD-EXPOSURE (SB-DAILY-COUNT)
148600     END-IF
148700     MOVE SB-BAR-TARGET-CLOSE (WKS-I) TO WD-TARGET-EXP (SB-DAILY-COUNT)
148800     MOVE SIM-CASH                TO WD-CASH (SB-DAILY-COUNT)
148900     MOVE SIM-SHARES              TO WD-SHARES (SB-DAILY-COUNT).
149000 AGREGA-DETALLE-DIARIO-E. EXIT.
149100
149200******************************************************************
149300*    CALCULA LAS METRICAS DE UN TRAMO (IS U OOS)
149400*          TOMA EL RANGO DE WKS-METRIC-START-IDX/WKS-METRIC-END-IDX
149500*          (FIJADOS POR EL LLAMADOR) Y DEJA EL RESULTADO EN
149600*          SB-METRIC-CALC PARA QUE EL LLAMADOR LO COPIE A LA
149700*          TABLA DE METRICAS QUE CORRESPONDA (IS U OOS).
149800******************************************************************
149900 CALCULA-METRICAS.
150000     MOVE ZEROES                  TO MC-BARS
150100     MOVE 'N'                     TO MC-CAGR-OK MC-MDD-OK
150200                                      MC-SHARPE-OK MC-CALMAR-OK
150300                                      MC-TURNOVER-OK
150400                                      MC-AVG-EXPOSURE-OK
150500                                      MC-WIN-RATE-OK MC-PL-RATIO-OK
150600     MOVE ZEROES                  TO MC-CAGR MC-MDD MC-SHARPE
150700                                      MC-CALMAR MC-TURNOVER
150800                                      MC-AVG-EXPOSURE MC-TRADES
150900                                      MC-WIN-RATE MC-PL-RATIO
151000     IF WKS-METRIC-START-IDX = 0 OR WKS-METRIC-END-IDX = 0
151100        GO TO CALCULA-METRICAS-E
151200     END-IF
151300     COMPUTE MC-BARS =
151400        WKS-METRIC-END-IDX - WKS-METRIC-START-IDX + 1
151500     PERFORM CALCULA-MDD-SHARPE THRU CALCULA-MDD-SHARPE-E
151600     PERFORM CALCULA-CAGR       THRU CALCULA-CAGR-E
151700     PERFORM CALCULA-CALMAR     THRU CALCULA-CALMAR-E
151800     PERFORM CALCULA-ROTACION   THRU CALCULA-ROTACION-E
151900     PERFORM CALCULA-STATS-OPERACION THRU CALCULA-STATS-OPERACION-E.
152000 CALCULA-METRICAS-E. EXIT.
152100
152200******************************************************************
152300*    DRAWDOWN MAXIMO Y RAZON DE SHARPE DEL TRAMO
152400******************************************************************
152500 CALCULA-MDD-SHARPE.
152600     MOVE ZEROES                  TO WKS-RUNNING-MAX WKS-MAX-DRAWDOWN
152700                                      WKS-SUM WKS-SUM-SQ
152800     MOVE ZEROES                  TO WKS-OBS-COUNT
152900     PERFORM ACUMULA-MDD-SHARPE-BAR
153000             THRU ACUMULA-MDD-SHARPE-BAR-E
153100             VARYING WKS-J FROM WKS-METRIC-START-IDX BY 1
153200             UNTIL WKS-J > WKS-METRIC-END-IDX
153300     IF WKS-MAX-DRAWDOWN < 0
153400        COMPUTE MC-MDD ROUNDED = WKS-MAX-DRAWDOWN * -1
153500     ELSE
153600        MOVE ZEROES               TO MC-MDD
153700     END-IF
153800     MOVE 'Y'                     TO MC-MDD-OK
153900     IF WKS-OBS-COUNT > 1
154000        COMPUTE WKS-MEAN ROUNDED = WKS-SUM / WKS-OBS-COUNT
154100        COMPUTE WKS-STDDEV ROUNDED =
154200           ((WKS-SUM-SQ - WKS-OBS-COUNT * WKS-MEAN * WKS-MEAN)
154300            / (WKS-OBS-COUNT - 1))
154400           ** 0.5
154500        IF WKS-STDDEV > 0
154600           COMPUTE MC-SHARPE ROUNDED =
154700              (WKS-MEAN / WKS-STDDEV) * (WKS-TRADING-DAYS-YEAR ** 0.5)
154800           MOVE 'Y'               TO MC-SHARPE-OK
154900        ELSE
155000           MOVE 'Y'               TO MC-SHARPE-OK
155100        END-IF
155200     END-IF.
155300 CALCULA-MDD-SHARPE-E. EXIT.
155400
155500 ACUMULA-MDD-SHARPE-BAR.
155600     IF WD-VALUE (WKS-J) > WKS-RUNNING-MAX
155700        MOVE WD-VALUE (WKS-J)  TO WKS-RUNNING-MAX
155800     END-IF
155900     IF WKS-RUNNING-MAX > 0
156000        COMPUTE WKS-DRAWDOWN ROUNDED =
156100           (WD-VALUE (WKS-J) - WKS-RUNNING-MAX) / WKS-RUNNING-MAX
156200        IF WKS-DRAWDOWN < WKS-MAX-DRAWDOWN
156300           MOVE WKS-DRAWDOWN   TO WKS-MAX-DRAWDOWN
156400        END-IF
156500     END-IF
156600     IF WKS-J > WKS-METRIC-START-IDX
156700        IF WD-VALUE (WKS-J - 1) > 0
156800           COMPUTE WKS-RETURN ROUNDED =
156900              (WD-VALUE (WKS-J) - WD-VALUE (WKS-J - 1))
157000              / WD-VALUE (WKS-J - 1)
157100           ADD WKS-RETURN      TO WKS-SUM
157200           COMPUTE WKS-SUM-SQ = WKS-SUM-SQ + WKS-RETURN * WKS-RETURN
157300           ADD 1               TO WKS-OBS-COUNT
157400        END-IF
157500     END-IF.
157600 ACUMULA-MDD-SHARPE-BAR-E. EXIT.
157700
157800******************************************************************
157900*    TASA DE CRECIMIENTO ANUAL COMPUESTA (CAGR) DEL TRAMO
158000******************************************************************
158100 CALCULA-CAGR.
158200     IF MC-BARS < 2
158300        GO TO CALCULA-CAGR-E
158400     END-IF
158500     IF WD-VALUE (WKS-METRIC-START-IDX) NOT > 0
158600        GO TO CALCULA-CAGR-E
158700     END-IF
158800     IF WD-VALUE (WKS-METRIC-END-IDX) NOT > 0
158900        GO TO CALCULA-CAGR-E
159000     END-IF
159100     COMPUTE WKS-YEARS ROUNDED = (MC-BARS - 1) / WKS-TRADING-DAYS-YEAR
159200     IF WKS-YEARS NOT > 0
159300        GO TO CALCULA-CAGR-E
159400     END-IF
159500     COMPUTE MC-CAGR ROUNDED =
159600        (WD-VALUE (WKS-METRIC-END-IDX)
159700         / WD-VALUE (WKS-METRIC-START-IDX)) ** (1 / WKS-YEARS) - 1
159800     MOVE 'Y'                     TO MC-CAGR-OK.
159900 CALCULA-CAGR-E. EXIT.
160000
160100******************************************************************
160200*    RAZON DE CALMAR (CAGR ENTRE DRAWDOWN MAXIMO)
160300******************************************************************
160400 CALCULA-CALMAR.
160500     IF MC-CAGR-OK = 'Y' AND MC-MDD-OK = 'Y' AND MC-MDD > 0
160600        COMPUTE MC-CALMAR ROUNDED = MC-CAGR / MC-MDD
160700        MOVE 'Y'                  TO MC-CALMAR-OK
160800     END-IF.
160900 CALCULA-CALMAR-E. EXIT.
161000
161100******************************************************************
161200*    ROTACION (TURNOVER) Y EXPOSICION PROMEDIO DEL TRAMO
161300******************************************************************
161400 CALCULA-ROTACION.
161500     MOVE ZEROES                  TO WKS-SUM WKS-SUM-SQ
161600     MOVE ZEROES                  TO WKS-EQUITY-SUM WKS-MEAN-EQUITY
161700     PERFORM ACUMULA-EXPOSICION-BAR
161800             THRU ACUMULA-EXPOSICION-BAR-E
161900             VARYING WKS-J FROM WKS-METRIC-START-IDX BY 1
162000             UNTIL WKS-J > WKS-METRIC-END-IDX
162100     IF MC-BARS > 0
162200        COMPUTE MC-AVG-EXPOSURE ROUNDED = WKS-SUM-SQ / MC-BARS
162300        MOVE 'Y'                  TO MC-AVG-EXPOSURE-OK
162400        COMPUTE WKS-MEAN-EQUITY ROUNDED = WKS-EQUITY-SUM / MC-BARS
162500     END-IF
162600     PERFORM ACUMULA-NOCIONAL-FILL
162700             THRU ACUMULA-NOCIONAL-FILL-E
162800             VARYING SB-FX FROM 1 BY 1 UNTIL SB-FX > SB-FILL-COUNT
162900     IF MC-BARS > 0 AND WKS-MEAN-EQUITY > 0
163000        COMPUTE MC-TURNOVER ROUNDED = WKS-SUM / WKS-MEAN-EQUITY
163100        MOVE 'Y'                  TO MC-TURNOVER-OK
163200     END-IF.
163300 CALCULA-ROTACION-E. EXIT.
163400
163500 ACUMULA-EXPOSICION-BAR.
163600     ADD WD-EXPOSURE (WKS-J)   TO WKS-SUM-SQ
163700     ADD WD-EQUITY (WKS-J)     TO WKS-EQUITY-SUM.
163800 ACUMULA-EXPOSICION-BAR-E. EXIT.
163900
164000 ACUMULA-NOCIONAL-FILL.
164100     IF WF-DATE (SB-FX) NOT < SB-BAR-DATE (WKS-METRIC-START-IDX
164200                                            + WKS-RESTRICT-START-IDX
164300                                            - 1)
164400        AND WF-DATE (SB-FX) NOT > SB-BAR-DATE (WKS-METRIC-END-IDX
164500                                            + WKS-RESTRICT-START-IDX
164600                                            - 1)
164700        ADD WF-NOTIONAL (SB-FX) TO WKS-SUM
164800     END-IF.
164900 ACUMULA-NOCIONAL-FILL-E. EXIT.
165000
165100******************************************************************
165200*    ESTADISTICAS DE OPERACIONES CERRADAS DEL TRAMO
165300*          (NUMERO DE OPERACIONES, PORCENTAJE GANADOR Y RAZON
165400*          GANANCIA / PERDIDA)
165500******************************************************************
165600 CALCULA-STATS-OPERACION.
165700     MOVE ZEROES                  TO MC-TRADES WKS-WIN-SUM
165800                                      WKS-WIN-COUNT WKS-LOSS-SUM
165900                                      WKS-LOSS-COUNT
166000     PERFORM ACUMULA-STAT-OPERACION
166100             THRU ACUMULA-STAT-OPERACION-E
166200             VARYING SB-TX FROM 1 BY 1 UNTIL SB-TX > SB-TRADE-COUNT
166300     IF MC-TRADES > 0
166400        COMPUTE MC-WIN-RATE ROUNDED =
166500           WKS-WIN-COUNT / MC-TRADES
166600        MOVE 'Y'                  TO MC-WIN-RATE-OK
166700     END-IF
166800     IF WKS-WIN-COUNT > 0 AND WKS-LOSS-COUNT > 0
166900        COMPUTE MC-PL-RATIO ROUNDED =
167000           (WKS-WIN-SUM / WKS-WIN-COUNT)
167100           / ((WKS-LOSS-SUM / WKS-LOSS-COUNT) * -1)
167200        MOVE 'Y'                  TO MC-PL-RATIO-OK
167300     END-IF.
167400 CALCULA-STATS-OPERACION-E. EXIT.
167500
167600 ACUMULA-STAT-OPERACION.
167700     IF WT-EXIT-DATE (SB-TX)
167800        NOT < SB-BAR-DATE (WKS-METRIC-START-IDX
167900                           + WKS-RESTRICT-START-IDX - 1)
168000        AND WT-EXIT-DATE (SB-TX)
168100        NOT > SB-BAR-DATE (WKS-METRIC-END-IDX
168200                           + WKS-RESTRICT-START-IDX - 1)
168300        ADD 1                  TO MC-TRADES
168400        IF WT-PNL (SB-TX) > 0
168500           ADD WT-PNL (SB-TX)  TO WKS-WIN-SUM
168600           ADD 1               TO WKS-WIN-COUNT
168700        ELSE
168800           IF WT-PNL (SB-TX) < 0
168900              ADD WT-PNL (SB-TX) TO WKS-LOSS-SUM
169000              ADD 1              TO WKS-LOSS-COUNT
169100           END-IF
169200        END-IF
169300     END-IF.
169400 ACUMULA-STAT-OPERACION-E. EXIT.
169500
169600******************************************************************
169700*    ESCRIBE LA TABLA DE DETALLE DIARIO DE LA VARIANTE
169800*          AL ARCHIVO COMUN SBDAILY
169900******************************************************************
170000 ESCRIBE-ARCHIVO-DIARIO.
170100     PERFORM ESCRIBE-RENGLON-DIARIO
170200             THRU ESCRIBE-RENGLON-DIARIO-E
170300             VARYING SB-DX FROM 1 BY 1 UNTIL SB-DX > SB-DAILY-COUNT.
170400 ESCRIBE-ARCHIVO-DIARIO-E. EXIT.
170500
170600 ESCRIBE-RENGLON-DIARIO.
170700     MOVE SPACES               TO SB-DAILY-RECORD
170800     MOVE WKS-CURRENT-SYMBOL   TO DD-SYMBOL
170900     MOVE VS-NAME (SB-VX)      TO DD-VARIANT
171000     MOVE WD-DATE (SB-DX)      TO DD-DATE
171100     MOVE WD-EQUITY (SB-DX)    TO DD-EQUITY
171200     MOVE WD-VALUE (SB-DX)     TO DD-VALUE
171300     MOVE WD-BENCH-VALUE (SB-DX) TO DD-BENCH-VALUE
171400     MOVE WD-EXPOSURE (SB-DX)  TO DD-EXPOSURE
171500     MOVE WD-TARGET-EXP (SB-DX) TO DD-TARGET-EXP
171600     MOVE WD-CASH (SB-DX)      TO DD-CASH
171700     MOVE WD-SHARES (SB-DX)    TO DD-SHARES
171800     WRITE SB-DAILY-RECORD.
171900 ESCRIBE-RENGLON-DIARIO-E. EXIT.
172000
172100******************************************************************
172200*    ESCRIBE LA TABLA DE FILLS DE LA VARIANTE AL ARCHIVO
172300*          COMUN SBFILLS
172400******************************************************************
172500 ESCRIBE-ARCHIVO-FILLS.
172600     PERFORM ESCRIBE-RENGLON-FILL
172700             THRU ESCRIBE-RENGLON-FILL-E
172800             VARYING SB-FX FROM 1 BY 1 UNTIL SB-FX > SB-FILL-COUNT.
172900 ESCRIBE-ARCHIVO-FILLS-E. EXIT.
173000
173100 ESCRIBE-RENGLON-FILL.
173200     MOVE SPACES               TO SB-FILL-RECORD
173300     MOVE WKS-CURRENT-SYMBOL   TO FL-SYMBOL
173400     MOVE VS-NAME (SB-VX)      TO FL-VARIANT
173500     MOVE WF-DATE (SB-FX)      TO FL-DATE
173600     MOVE WF-SIDE (SB-FX)      TO FL-SIDE
173700     MOVE WF-QUANTITY (SB-FX)  TO FL-QUANTITY
173800     MOVE WF-OPEN-PRICE (SB-FX) TO FL-OPEN-PRICE
173900     MOVE WF-FILL-PRICE (SB-FX) TO FL-FILL-PRICE
174000     MOVE WF-NOTIONAL (SB-FX)  TO FL-NOTIONAL
174100     MOVE WF-FEE (SB-FX)       TO FL-FEE
174200     MOVE WF-SLIPPAGE (SB-FX)  TO FL-SLIPPAGE
174300     MOVE WF-CASH-DELTA (SB-FX) TO FL-CASH-DELTA
174400     MOVE WF-REASON (SB-FX)    TO FL-REASON
174500     WRITE SB-FILL-RECORD.
174600 ESCRIBE-RENGLON-FILL-E. EXIT.
174700
174800******************************************************************
174900*    ESCRIBE LA TABLA DE OPERACIONES CERRADAS DE LA
175000*          VARIANTE AL ARCHIVO COMUN SBTRADE
175100******************************************************************
175200 ESCRIBE-ARCHIVO-OPERAC.
175300     PERFORM ESCRIBE-RENGLON-OPERAC
175400             THRU ESCRIBE-RENGLON-OPERAC-E
175500             VARYING SB-TX FROM 1 BY 1 UNTIL SB-TX > SB-TRADE-COUNT.
175600 ESCRIBE-ARCHIVO-OPERAC-E. EXIT.
175700
175800 ESCRIBE-RENGLON-OPERAC.
175900     MOVE SPACES               TO SB-TRADE-RECORD
176000     MOVE WKS-CURRENT-SYMBOL   TO CT-SYMBOL
176100     MOVE VS-NAME (SB-VX)      TO CT-VARIANT
176200     MOVE WT-ENTRY-DATE (SB-TX) TO CT-ENTRY-DATE
176300     MOVE WT-EXIT-DATE (SB-TX) TO CT-EXIT-DATE
176400     MOVE WT-PNL (SB-TX)       TO CT-PNL
176500     MOVE WT-PNL-PCT (SB-TX)   TO CT-PNL-PCT
176600     MOVE WT-BUY-COST (SB-TX)  TO CT-BUY-COST
176700     MOVE WT-SELL-PROCEEDS (SB-TX) TO CT-SELL-PROCEEDS
176800     MOVE WT-FILLS (SB-TX)     TO CT-FILLS
176900     WRITE SB-TRADE-RECORD.
177000 ESCRIBE-RENGLON-OPERAC-E. EXIT.
177100
177200******************************************************************
177300*    ESCRIBE EL ENCABEZADO DEL REPORTE RESUMEN (SBSUMRY)
177400******************************************************************
177500 ESCRIBE-ENCABEZADO.
177600     MOVE 'BACKTEST DMA  RUN-ID'    TO HL1-LITERAL-1
177700     MOVE WKS-RUN-ID                TO HL1-RUN-ID
177800     MOVE 'IS  '                    TO HL1-LITERAL-2
177900     MOVE WKS-IS-START              TO HL1-IS-START
178000     MOVE WKS-IS-END                TO HL1-IS-END
178100     WRITE SB-HEADING-LINE-1
178200     MOVE 'OOS WINDOW'              TO HL2-LITERAL-1
178300     MOVE WKS-OOS-START             TO HL2-OOS-START
178400     MOVE WKS-OOS-END               TO HL2-OOS-END
178500     MOVE 'FEE-RATE'                TO HL2-LITERAL-2
178600     MOVE WKS-FEE-RATE              TO HL2-FEE-RATE
178700     MOVE 'SLIPPAGE'                TO HL2-LITERAL-3
178800     MOVE WKS-SLIPPAGE-RATE         TO HL2-SLIP-RATE
178900     WRITE SB-HEADING-LINE-2.
179000 ESCRIBE-ENCABEZADO-E. EXIT.
179100
179200******************************************************************
179300*    ESCRIBE LA LINEA DE DETALLE DEL REPORTE RESUMEN PARA
179400*          UN PAR SIMBOLO/VARIANTE (COLUMNAS IS Y OOS)
179500******************************************************************
179600 ESCRIBE-RENGLON-DETALLE.
179700     MOVE WKS-CURRENT-SYMBOL       TO SR-SYMBOL
179800     MOVE VS-NAME (SB-VX)          TO SR-VARIANT
179900     MOVE WKS-SHORT-WINDOW         TO SR-SHORT-WINDOW-E
180000     MOVE WKS-LONG-WINDOW          TO SR-LONG-WINDOW-E
180100
180200     MOVE IM-BARS                  TO WKS-METRIC-COUNT-IN
180300     PERFORM EDITA-METRICA-CONTADOR THRU EDITA-METRICA-CONTADOR-E
180400     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-BARS-E
180500     MOVE IM-CAGR                  TO WKS-METRIC-VALUE-IN
180600     MOVE IM-CAGR-OK               TO WKS-METRIC-OK-IN
180700     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
180800     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-CAGR-E
180900     MOVE IM-MDD                   TO WKS-METRIC-VALUE-IN
181000     MOVE IM-MDD-OK                TO WKS-METRIC-OK-IN
181100     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
181200     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-MDD-E
181300     MOVE IM-SHARPE                TO WKS-METRIC-VALUE-IN
181400     MOVE IM-SHARPE-OK             TO WKS-METRIC-OK-IN
181500     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
181600     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-SHARPE-E
181700     MOVE IM-CALMAR                TO WKS-METRIC-VALUE-IN
181800     MOVE IM-CALMAR-OK             TO WKS-METRIC-OK-IN
181900     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
182000     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-CALMAR-E
182100     MOVE IM-TURNOVER              TO WKS-METRIC-VALUE-IN
182200     MOVE IM-TURNOVER-OK           TO WKS-METRIC-OK-IN
182300     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
182400     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-TURNOVER-E
182500     MOVE IM-AVG-EXPOSURE          TO WKS-METRIC-VALUE-IN
182600     MOVE IM-AVG-EXPOSURE-OK       TO WKS-METRIC-OK-IN
182700     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
182800     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-AVGEXP-E
182900     MOVE IM-TRADES                TO WKS-METRIC-COUNT-IN
183000     PERFORM EDITA-METRICA-CONTADOR THRU EDITA-METRICA-CONTADOR-E
183100     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-TRADES-E
183200     MOVE IM-WIN-RATE              TO WKS-METRIC-VALUE-IN
183300     MOVE IM-WIN-RATE-OK           TO WKS-METRIC-OK-IN
183400     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
183500     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-WINRATE-E
183600     MOVE IM-PL-RATIO              TO WKS-METRIC-VALUE-IN
183700     MOVE IM-PL-RATIO-OK           TO WKS-METRIC-OK-IN
183800     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
183900     MOVE WKS-METRIC-EDIT-OUT      TO SR-IS-PLRATIO-E
184000
184100     MOVE OM-BARS                  TO WKS-METRIC-COUNT-IN
184200     PERFORM EDITA-METRICA-CONTADOR THRU EDITA-METRICA-CONTADOR-E
184300     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-BARS-E
184400     MOVE OM-CAGR                  TO WKS-METRIC-VALUE-IN
184500     MOVE OM-CAGR-OK               TO WKS-METRIC-OK-IN
184600     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
184700     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-CAGR-E
184800     MOVE OM-MDD                   TO WKS-METRIC-VALUE-IN
184900     MOVE OM-MDD-OK                TO WKS-METRIC-OK-IN
185000     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
185100     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-MDD-E
185200     MOVE OM-SHARPE                TO WKS-METRIC-VALUE-IN
185300     MOVE OM-SHARPE-OK             TO WKS-METRIC-OK-IN
185400     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
185500     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-SHARPE-E
185600     MOVE OM-CALMAR                TO WKS-METRIC-VALUE-IN
185700     MOVE OM-CALMAR-OK             TO WKS-METRIC-OK-IN
185800     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
185900     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-CALMAR-E
186000     MOVE OM-TURNOVER              TO WKS-METRIC-VALUE-IN
186100     MOVE OM-TURNOVER-OK           TO WKS-METRIC-OK-IN
186200     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
186300     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-TURNOVER-E
186400     MOVE OM-AVG-EXPOSURE          TO WKS-METRIC-VALUE-IN
186500     MOVE OM-AVG-EXPOSURE-OK       TO WKS-METRIC-OK-IN
186600     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
186700     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-AVGEXP-E
186800     MOVE OM-TRADES                TO WKS-METRIC-COUNT-IN
186900     PERFORM EDITA-METRICA-CONTADOR THRU EDITA-METRICA-CONTADOR-E
187000     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-TRADES-E
187100     MOVE OM-WIN-RATE              TO WKS-METRIC-VALUE-IN
187200     MOVE OM-WIN-RATE-OK           TO WKS-METRIC-OK-IN
187300     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
187400     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-WINRATE-E
187500     MOVE OM-PL-RATIO              TO WKS-METRIC-VALUE-IN
187600     MOVE OM-PL-RATIO-OK           TO WKS-METRIC-OK-IN
187700     PERFORM EDITA-METRICA THRU EDITA-METRICA-E
187800     MOVE WKS-METRIC-EDIT-OUT      TO SR-OOS-PLRATIO-E
187900
188000     WRITE SB-DETAIL-LINE
188100     ADD 1                         TO WKS-DETAIL-LINE-COUNT.
188200 ESCRIBE-RENGLON-DETALLE-E. EXIT.
188300
188400******************************************************************
188500*    EDITA UNA METRICA DECIMAL A 6 DECIMALES, O 'NA' SI NO
188600*          SE PUDO CALCULAR (WKS-METRIC-OK-IN NOT = 'Y')
188700******************************************************************
188800 EDITA-METRICA.
188900     IF WKS-METRIC-OK-IN = 'Y'
189000        MOVE WKS-METRIC-VALUE-IN   TO SB-METRIC-EDIT
189100        MOVE SB-METRIC-EDIT        TO WKS-METRIC-EDIT-OUT
189200     ELSE
189300        MOVE SPACES                TO WKS-METRIC-EDIT-OUT
189400        MOVE 'NA'                  TO WKS-METRIC-EDIT-OUT
189500     END-IF.
189600 EDITA-METRICA-E. EXIT.
189700
189800******************************************************************
189900*    EDITA UNA METRICA ENTERA (RENGLONES, OPERACIONES)
190000******************************************************************
190100 EDITA-METRICA-CONTADOR.
190200     MOVE WKS-METRIC-COUNT-IN      TO SB-COUNT-EDIT
190300     MOVE SPACES                   TO WKS-METRIC-EDIT-OUT
190400     MOVE SB-COUNT-EDIT            TO WKS-METRIC-EDIT-OUT.
190500 EDITA-METRICA-CONTADOR-E. EXIT.
190600
190700******************************************************************
190800*    ESCRIBE LA LINEA DE TOTALES DE CONTROL DEL REPORTE
190900******************************************************************
191000 ESCRIBE-TOTALES-CONTROL.
191100     MOVE 'TOTAL DETAIL LINES'     TO CL-LITERAL-1
191200     MOVE WKS-DETAIL-LINE-COUNT    TO CL-DETAIL-COUNT
191300     MOVE 'TOTAL FAILURES'         TO CL-LITERAL-2
191400     MOVE WKS-FAILURE-COUNT        TO CL-FAILURE-COUNT
191500     WRITE SB-CONTROL-LINE.
191600 ESCRIBE-TOTALES-CONTROL-E. EXIT.
