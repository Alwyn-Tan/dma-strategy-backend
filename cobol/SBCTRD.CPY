000100******************************************************************
000200*  SBCTRD   -  LAYOUT DE OPERACIONES CERRADAS (FLAT-LONG-FLAT)
000300*  ARCHIVO    : SBTRADE  (UN REGISTRO POR VIAJE REDONDO, POR
000400*               SIMBOLO Y VARIANTE)
000500******************************************************************
000600 01  SB-TRADE-RECORD.
000700     05  CT-SYMBOL                     PIC X(12).
000800     05  CT-VARIANT                    PIC X(28).
000900     05  CT-ENTRY-DATE                 PIC X(10).
001000     05  CT-EXIT-DATE                  PIC X(10).
001100     05  CT-PNL                        PIC S9(11)V9(4).
001200     05  CT-PNL-PCT                    PIC S9(5)V9(6).
001300     05  CT-BUY-COST                   PIC S9(11)V9(4).
001400     05  CT-SELL-PROCEEDS              PIC S9(11)V9(4).
001500     05  CT-FILLS                      PIC 9(05).
001600     05  FILLER                        PIC X(09).
