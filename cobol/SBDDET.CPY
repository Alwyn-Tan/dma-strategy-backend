000100******************************************************************
000200*  SBDDET   -  LAYOUT DEL DETALLE DIARIO DE LA SIMULACION
000300*  ARCHIVO    : SBDAILY  (UN REGISTRO POR DIA SIMULADO, POR
000400*               SIMBOLO Y VARIANTE - EL ARCHIVO ES COMUN A TODAS
000500*               LAS CORRIDAS DE ESTE JOB)
000600******************************************************************
000700 01  SB-DAILY-RECORD.
000800     05  DD-SYMBOL                     PIC X(12).
000900     05  DD-VARIANT                    PIC X(28).
001000     05  DD-DATE                       PIC X(10).
001100     05  DD-EQUITY                     PIC S9(11)V9(4).
001200     05  DD-VALUE                      PIC S9(7)V9(6).
001300     05  DD-BENCH-VALUE                PIC S9(7)V9(6).
001400     05  DD-EXPOSURE                   PIC S9(3)V9(6).
001500     05  DD-TARGET-EXP                 PIC S9(3)V9(6).
001600     05  DD-CASH                       PIC S9(11)V9(4).
001700     05  DD-SHARES                     PIC S9(9)V9(4).
001800     05  FILLER                        PIC X(03).
