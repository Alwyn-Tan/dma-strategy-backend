000100******************************************************************
000200*  SBFILL   -  LAYOUT DE ORDENES EJECUTADAS (FILLS)
000300*  ARCHIVO    : SBFILLS  (UN REGISTRO POR ORDEN EJECUTADA, POR
000400*               SIMBOLO Y VARIANTE)
000500******************************************************************
000600 01  SB-FILL-RECORD.
000700     05  FL-SYMBOL                     PIC X(12).
000800     05  FL-VARIANT                    PIC X(28).
000900     05  FL-DATE                       PIC X(10).
001000     05  FL-SIDE                       PIC X(04).
001100         88  FL-SIDE-BUY                       VALUE 'BUY '.
001200         88  FL-SIDE-SELL                       VALUE 'SELL'.
001300     05  FL-QUANTITY                   PIC S9(9)V9(4).
001400     05  FL-OPEN-PRICE                 PIC S9(9)V9(4).
001500     05  FL-FILL-PRICE                 PIC S9(9)V9(4).
001600     05  FL-NOTIONAL                   PIC S9(11)V9(4).
001700     05  FL-FEE                        PIC S9(9)V9(4).
001800     05  FL-SLIPPAGE                   PIC S9(9)V9(4).
001900     05  FL-CASH-DELTA                 PIC S9(11)V9(4).
002000     05  FL-REASON                     PIC X(09).
002100         88  FL-REASON-SIGNAL                   VALUE 'SIGNAL'.
002200         88  FL-REASON-REBALANCE                VALUE 'REBALANCE'.
002300         88  FL-REASON-STOP                      VALUE 'STOP'.
002400     05  FILLER                        PIC X(02).
