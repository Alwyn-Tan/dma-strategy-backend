000100******************************************************************
000200*  SBPARM   -  TARJETAS DE PARAMETROS DE LA CORRIDA (SBPARMF)
000300*  UNA TARJETA "H" (ENCABEZADO, PARAMETROS GLOBALES DE LA
000400*  CORRIDA) SEGUIDA DE UNA O MAS TARJETAS "S" (UN SIMBOLO CADA
000500*  UNA, CON EL NOMBRE DEL ARCHIVO DE PRECIOS A ASIGNAR EN FORMA
000600*  DINAMICA SOBRE SBPRICE).
000700******************************************************************
000800 01  SB-PARM-RECORD.
000900     05  PM-RECORD-TYPE                PIC X(01).
001000         88  PM-IS-HEADER                      VALUE 'H'.
001100         88  PM-IS-SYMBOL                       VALUE 'S'.
001200     05  PM-HEADER-AREA.
001300         10  PM-RUN-ID                 PIC X(10).
001400         10  PM-VARIANT-COUNT          PIC 9(02).
001500         10  PM-VARIANT-TABLE OCCURS 10 TIMES.
001600             15  PM-VARIANT-NAME       PIC X(28).
001700         10  PM-IS-START               PIC X(10).
001800         10  PM-IS-END                 PIC X(10).
001900         10  PM-OOS-START              PIC X(10).
002000         10  PM-OOS-END                PIC X(10).
002100         10  PM-ALLOW-EMPTY-IS         PIC X(01).
002200             88  PM-ALLOW-EMPTY-IS-YES         VALUE 'Y'.
002300         10  PM-ALLOW-EMPTY-OOS        PIC X(01).
002400             88  PM-ALLOW-EMPTY-OOS-YES        VALUE 'Y'.
002500         10  PM-FEE-RATE               PIC S9(1)V9(6).
002600         10  PM-SLIPPAGE-RATE          PIC S9(1)V9(6).
002700         10  PM-CONFIRM-BARS           PIC 9(02).
002800         10  PM-MIN-CROSS-GAP          PIC 9(03).
002900         10  PM-INITIAL-CAPITAL        PIC S9(09)V9(4).
003000         10  PM-SHORT-WINDOW           PIC 9(04).
003100         10  PM-LONG-WINDOW            PIC 9(04).
003200         10  PM-TRADING-DAYS-YEAR      PIC 9(03).
003300         10  PM-VOL-WINDOW             PIC 9(03).
003400         10  PM-TARGET-ANNUAL-VOL      PIC S9(1)V9(6).
003500         10  PM-MAX-LEVERAGE           PIC S9(3)V9(6).
003600         10  PM-MIN-VOL-FLOOR          PIC S9(1)V9(6).
003700         10  PM-REGIME-MA-WINDOW       PIC 9(03).
003800         10  PM-ADX-WINDOW             PIC 9(03).
003900         10  PM-ADX-THRESHOLD          PIC S9(3)V9(4).
004000         10  PM-ENSEMBLE-TABLE OCCURS 4 TIMES.
004100             15  PM-ENS-SHORT-WIN      PIC 9(03).
004200             15  PM-ENS-LONG-WIN       PIC 9(03).
004300         10  PM-CHANDELIER-K           PIC S9(3)V9(4).
004400         10  PM-VOL-STOP-MULT          PIC S9(3)V9(4).
004500         10  PM-USE-EXITS-FLAG         PIC X(01).
004600             88  PM-USE-EXITS-YES              VALUE 'Y'.
004700         10  PM-GRID-SEARCH-FLAG       PIC X(01).
004800             88  PM-GRID-SEARCH-YES            VALUE 'Y'.
004900         10  PM-GRID-METRIC            PIC X(10).
005000     05  PM-SYMBOL-AREA REDEFINES PM-HEADER-AREA.
005100         10  PM-SYMBOL                 PIC X(12).
005200         10  PM-PRICE-DSNAME           PIC X(44).
005300         10  FILLER                    PIC X(133).
