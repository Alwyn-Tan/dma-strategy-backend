000100******************************************************************
000200*  SBPRIC   -  LAYOUT DE PRECIOS DIARIOS POR SIMBOLO (OHLCV)
000300*  APLICACION : BACKTESTING DMA
000400*  ARCHIVO    : SBPRICE  (UN REGISTRO POR DIA HABIL POR SIMBOLO)
000500*  NOTA       : EL ARCHIVO PUEDE TRAER UNA LINEA DE ENCABEZADO
000600*               QUE EL LECTOR (LEE-ARCHIVO-PRECIOS) IGNORA.
000700******************************************************************
000800 01  SB-PRICE-RECORD.
000900     05  PR-DATE                       PIC X(10).
001000     05  PR-OPEN                       PIC S9(9)V9(4).
001100     05  PR-HIGH                       PIC S9(9)V9(4).
001200     05  PR-LOW                        PIC S9(9)V9(4).
001300     05  PR-CLOSE                      PIC S9(9)V9(4).
001400     05  PR-VOLUME                     PIC 9(12).
001500     05  FILLER                        PIC X(06).
