000100******************************************************************
000200*  SBSUMM   -  REPORTE RESUMEN DE BACKTESTING (SBSUMRY)
000300*  CONTIENE   : BLOQUE DE ENCABEZADO, UNA LINEA DE DETALLE POR
000400*               SIMBOLO X VARIANTE, Y UNA LINEA DE TOTALES DE
000500*               CONTROL AL FINAL DE LA CORRIDA.
000600*  NOTA       : CADA METRICA SE IMPRIME EDITADA A 6 DECIMALES;
000700*               CUANDO NO SE PUEDE CALCULAR SE IMPRIME 'NA'
000800*               (VER SM-AVAILABLE EN SBWORK).
000900******************************************************************
001000 01  SB-HEADING-LINE-1.
001100     05  HL1-LITERAL-1                 PIC X(20)
001200                                        VALUE 'BACKTEST DMA  RUN-ID'.
001300     05  HL1-RUN-ID                    PIC X(10).
001400     05  FILLER                        PIC X(02) VALUE SPACES.
001500     05  HL1-LITERAL-2                 PIC X(12) VALUE 'IS  '.
001600     05  HL1-IS-START                  PIC X(10).
001700     05  FILLER                        PIC X(01) VALUE '-'.
001800     05  HL1-IS-END                    PIC X(10).
001900     05  FILLER                        PIC X(38) VALUE SPACES.
002000
002100 01  SB-HEADING-LINE-2.
002200     05  HL2-LITERAL-1                 PIC X(20) VALUE 'OOS WINDOW'.
002300     05  HL2-OOS-START                 PIC X(10).
002400     05  FILLER                        PIC X(01) VALUE '-'.
002500     05  HL2-OOS-END                   PIC X(10).
002600     05  FILLER                        PIC X(02) VALUE SPACES.
002700     05  HL2-LITERAL-2                 PIC X(12) VALUE 'FEE-RATE'.
002800     05  HL2-FEE-RATE                  PIC X(09).
002900     05  FILLER                        PIC X(02) VALUE SPACES.
003000     05  HL2-LITERAL-3                 PIC X(12) VALUE 'SLIPPAGE'.
003100     05  HL2-SLIP-RATE                 PIC X(09).
003200     05  FILLER                        PIC X(23) VALUE SPACES.
003300
003400 01  SB-DETAIL-LINE.
003500     05  SR-SYMBOL                     PIC X(12).
003600     05  FILLER                        PIC X(01) VALUE SPACES.
003700     05  SR-VARIANT                    PIC X(28).
003800     05  FILLER                        PIC X(01) VALUE SPACES.
003900     05  SR-SHORT-WINDOW-E             PIC ZZZ9.
004000     05  FILLER                        PIC X(01) VALUE SPACES.
004100     05  SR-LONG-WINDOW-E              PIC ZZZ9.
004200     05  FILLER                        PIC X(01) VALUE SPACES.
004300     05  SR-IS-COLUMNS.
004400         10  SR-IS-BARS-E              PIC X(15).
004500         10  SR-IS-CAGR-E              PIC X(15).
004600         10  SR-IS-MDD-E               PIC X(15).
004700         10  SR-IS-SHARPE-E            PIC X(15).
004800         10  SR-IS-CALMAR-E            PIC X(15).
004900         10  SR-IS-TURNOVER-E          PIC X(15).
005000         10  SR-IS-AVGEXP-E            PIC X(15).
005100         10  SR-IS-TRADES-E            PIC X(15).
005200         10  SR-IS-WINRATE-E           PIC X(15).
005300         10  SR-IS-PLRATIO-E           PIC X(15).
005400     05  SR-OOS-COLUMNS.
005500         10  SR-OOS-BARS-E             PIC X(15).
005600         10  SR-OOS-CAGR-E             PIC X(15).
005700         10  SR-OOS-MDD-E              PIC X(15).
005800         10  SR-OOS-SHARPE-E           PIC X(15).
005900         10  SR-OOS-CALMAR-E           PIC X(15).
006000         10  SR-OOS-TURNOVER-E         PIC X(15).
006100         10  SR-OOS-AVGEXP-E           PIC X(15).
006200         10  SR-OOS-TRADES-E           PIC X(15).
006300         10  SR-OOS-WINRATE-E          PIC X(15).
006400         10  SR-OOS-PLRATIO-E          PIC X(15).
006500
006600 01  SB-CONTROL-LINE.
006700     05  CL-LITERAL-1                  PIC X(20)
006800                                        VALUE 'TOTAL DETAIL LINES'.
006900     05  CL-DETAIL-COUNT               PIC ZZZ,ZZ9.
007000     05  FILLER                        PIC X(04) VALUE SPACES.
007100     05  CL-LITERAL-2                  PIC X(20)
007200                                        VALUE 'TOTAL FAILURES'.
007300     05  CL-FAILURE-COUNT              PIC ZZZ,ZZ9.
