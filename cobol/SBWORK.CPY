000100******************************************************************
000200*  SBWORK   -  AREAS DE TRABAJO COMUNES DE SBBTCH01
000300*  TABLA DE PRECIOS/INDICADORES, TABLA DE SEÑALES, TABLA DE
000400*  FILLS, TABLA DE OPERACIONES CERRADAS, TABLA DE DETALLE DIARIO,
000500*  TABLA DE VARIANTES Y AREAS DE CALCULO DE METRICAS.
000600******************************************************************
000700*----------------------------------------------------------------
000800*    TABLA DE PRECIOS E INDICADORES  (UN RENGLON POR DIA HABIL)
000900*----------------------------------------------------------------
001000 01  SB-PRICE-TABLE.
001100     05  SB-BAR-COUNT                  PIC 9(07) COMP.
001200     05  FILLER                        PIC X(04).
001300     05  SB-BAR-ENTRY OCCURS 3000 TIMES
001400                     INDEXED BY SB-BX SB-BY.
001500         10  SB-BAR-DATE               PIC X(10).
001600         10  SB-BAR-DATE-NUM           PIC 9(08).
001700         10  SB-BAR-OPEN               PIC S9(9)V9(4).
001800         10  SB-BAR-HIGH               PIC S9(9)V9(4).
001900         10  SB-BAR-LOW                PIC S9(9)V9(4).
002000         10  SB-BAR-CLOSE              PIC S9(9)V9(4).
002100         10  SB-BAR-VOLUME             PIC 9(12).
002200         10  SB-BAR-MA-SHORT           PIC S9(9)V9(4).
002300         10  SB-BAR-MA-SHORT-OK        PIC X(01).
002400             88  MA-SHORT-AVAILABLE            VALUE 'Y'.
002500         10  SB-BAR-MA-LONG            PIC S9(9)V9(4).
002600         10  SB-BAR-MA-LONG-OK         PIC X(01).
002700             88  MA-LONG-AVAILABLE             VALUE 'Y'.
002800         10  SB-BAR-ATR                PIC S9(9)V9(4).
002900         10  SB-BAR-ATR-OK             PIC X(01).
003000             88  ATR-AVAILABLE                 VALUE 'Y'.
003100         10  SB-BAR-REGIME-MA          PIC S9(9)V9(4).
003200         10  SB-BAR-REGIME-MA-OK       PIC X(01).
003300             88  REGIME-MA-AVAILABLE           VALUE 'Y'.
003400         10  SB-BAR-PDM-SMOOTH         PIC S9(9)V9(6).
003500         10  SB-BAR-MDM-SMOOTH         PIC S9(9)V9(6).
003600         10  SB-BAR-ADX                PIC S9(5)V9(6).
003700         10  SB-BAR-ADX-OK             PIC X(01).
003800             88  ADX-AVAILABLE                 VALUE 'Y'.
003900         10  SB-BAR-ENS-EXPOSURE       PIC S9(3)V9(6).
004000         10  SB-BAR-VOL-PROXY          PIC S9(3)V9(6).
004100         10  SB-BAR-TARGET-CLOSE       PIC S9(3)V9(6).
004200         10  SB-BAR-SIGNAL-STATE       PIC X(01) VALUE 'F'.
004300             88  SIGNAL-STATE-LONG             VALUE 'L'.
004400             88  SIGNAL-STATE-FLAT             VALUE 'F'.
004500         10  FILLER                    PIC X(04).
004600
004700*----------------------------------------------------------------
004800*    ACUMULADORES DE MEDIAS MOVILES DEL ENSAMBLE (4 PARES FIJOS)
004900*----------------------------------------------------------------
005000 01  SB-ENSEMBLE-WORK.
005100     05  SB-ENS-SUM-SHORT OCCURS 4 TIMES PIC S9(11)V9(4).
005200     05  SB-ENS-SUM-LONG  OCCURS 4 TIMES PIC S9(11)V9(4).
005300     05  SB-ENS-VALID-COUNT            PIC 9(01) COMP.
005400     05  FILLER                        PIC X(04).
005500
005600*----------------------------------------------------------------
005700*    TABLA DE SEÑALES CONFIRMADAS  (SIGNAL-RECORD, INTERNA)
005800*----------------------------------------------------------------
005900 01  SB-SIGNAL-TABLE.
006000     05  SB-SIGNAL-COUNT               PIC 9(05) COMP.
006100     05  FILLER                        PIC X(03).
006200     05  SB-SIGNAL-ENTRY OCCURS 500 TIMES INDEXED BY SB-SX.
006300         10  SG-DATE                   PIC X(10).
006400         10  SG-TYPE                   PIC X(04).
006500         10  SG-PRICE                  PIC S9(9)V9(4).
006600         10  SG-MA-SHORT               PIC S9(9)V9(4).
006700         10  SG-MA-LONG                PIC S9(9)V9(4).
006800         10  SG-BAR-INDEX              PIC 9(07) COMP.
006900         10  SG-EXEC-BAR-INDEX         PIC 9(07) COMP.
007000         10  SG-EXECUTED               PIC X(01).
007100             88  SG-IS-EXECUTED                VALUE 'Y'.
007200         10  FILLER                    PIC X(03).
007300
007400*----------------------------------------------------------------
007500*    TABLA DE FILLS (ORDENES EJECUTADAS) DE LA CORRIDA ACTUAL
007600*----------------------------------------------------------------
007700 01  SB-FILL-TABLE.
007800     05  SB-FILL-COUNT                 PIC 9(07) COMP.
007900     05  SB-FILL-ENTRY OCCURS 2000 TIMES INDEXED BY SB-FX.
008000         10  WF-DATE                   PIC X(10).
008100         10  WF-SIDE                   PIC X(04).
008200         10  WF-QUANTITY               PIC S9(9)V9(4).
008300         10  WF-OPEN-PRICE             PIC S9(9)V9(4).
008400         10  WF-FILL-PRICE             PIC S9(9)V9(4).
008500         10  WF-NOTIONAL               PIC S9(11)V9(4).
008600         10  WF-FEE                    PIC S9(9)V9(4).
008700         10  WF-SLIPPAGE               PIC S9(9)V9(4).
008800         10  WF-CASH-DELTA             PIC S9(11)V9(4).
008900         10  WF-REASON                 PIC X(09).
009000         10  FILLER                    PIC X(05).
009100
009200*----------------------------------------------------------------
009300*    TABLA DE OPERACIONES CERRADAS DE LA CORRIDA ACTUAL
009400*----------------------------------------------------------------
009500 01  SB-TRADE-TABLE.
009600     05  SB-TRADE-COUNT                PIC 9(05) COMP.
009700     05  SB-TRADE-ENTRY OCCURS 500 TIMES INDEXED BY SB-TX.
009800         10  WT-ENTRY-DATE             PIC X(10).
009900         10  WT-EXIT-DATE              PIC X(10).
010000         10  WT-PNL                    PIC S9(11)V9(4).
010100         10  WT-PNL-PCT                PIC S9(5)V9(6).
010200         10  WT-BUY-COST               PIC S9(11)V9(4).
010300         10  WT-SELL-PROCEEDS          PIC S9(11)V9(4).
010400         10  WT-FILLS                  PIC 9(05).
010500         10  FILLER                    PIC X(05).
010600
010700*----------------------------------------------------------------
010800*    TABLA DE DETALLE DIARIO SIMULADO DE LA CORRIDA ACTUAL
010900*----------------------------------------------------------------
011000 01  SB-DAILY-TABLE.
011100     05  SB-DAILY-COUNT                PIC 9(07) COMP.
011200     05  SB-DAILY-ENTRY OCCURS 3000 TIMES INDEXED BY SB-DX.
011300         10  WD-DATE                   PIC X(10).
011400         10  WD-EQUITY                 PIC S9(11)V9(4).
011500         10  WD-VALUE                  PIC S9(7)V9(6).
011600         10  WD-BENCH-VALUE            PIC S9(7)V9(6).
011700         10  WD-EXPOSURE               PIC S9(3)V9(6).
011800         10  WD-TARGET-EXP             PIC S9(3)V9(6).
011900         10  WD-CASH                   PIC S9(11)V9(4).
012000         10  WD-SHARES                 PIC S9(9)V9(4).
012100         10  FILLER                    PIC X(05).
012200
012300*----------------------------------------------------------------
012400*    ACCION PENDIENTE POR DIA (MODO BASE) - SEÑAL MAPEADA A SU
012500*    BARRA DE EJECUCION (SIGUIENTE APERTURA)
012600*----------------------------------------------------------------
012700 01  SB-ACTION-TABLE.
012800     05  SB-DAY-ACTION OCCURS 3000 TIMES PIC X(04).
012900     05  FILLER                        PIC X(04).
013000
013100*----------------------------------------------------------------
013200*    TABLA DE VARIANTES DE LA ESTRATEGIA A CORRER
013300*----------------------------------------------------------------
013400 01  SB-VARIANT-TABLE.
013500     05  SB-VARIANT-ENTRY OCCURS 10 TIMES INDEXED BY SB-VX.
013600         10  VS-NAME                   PIC X(28).
013700         10  VS-ENSEMBLE-ON            PIC X(01).
013800             88  VS-ENSEMBLE-IS-ON             VALUE 'Y'.
013900         10  VS-REGIME-ON              PIC X(01).
014000             88  VS-REGIME-IS-ON               VALUE 'Y'.
014100         10  VS-ADX-ON                 PIC X(01).
014200             88  VS-ADX-IS-ON                  VALUE 'Y'.
014300         10  VS-VOLTARGET-ON           PIC X(01).
014400             88  VS-VOLTARGET-IS-ON            VALUE 'Y'.
014500         10  VS-STOPS-ON               PIC X(01).
014600             88  VS-STOPS-ARE-ON               VALUE 'Y'.
014700         10  VS-CHANDELIER-ON          PIC X(01).
014800             88  VS-CHANDELIER-IS-ON           VALUE 'Y'.
014900         10  VS-VOLSTOP-ON             PIC X(01).
015000             88  VS-VOLSTOP-IS-ON              VALUE 'Y'.
015100         10  VS-ADVANCED-MODE          PIC X(01).
015200             88  VS-IS-ADVANCED-MODE           VALUE 'Y'.
015300         10  VS-FAILED                PIC X(01).
015400             88  VS-HAS-FAILED                 VALUE 'Y'.
015500         10  FILLER                    PIC X(04).
015600
015700*----------------------------------------------------------------
015800*    AREA DE CALCULO DE METRICAS (SE LLENA UNA VEZ POR SEGMENTO)
015900*----------------------------------------------------------------
016000 01  SB-METRIC-CALC.
016100     05  MC-BARS                       PIC 9(07) COMP.
016200     05  MC-CAGR                       PIC S9(5)V9(6).
016300     05  MC-CAGR-OK                    PIC X(01).
016400     05  MC-MDD                        PIC S9(3)V9(6).
016500     05  MC-MDD-OK                     PIC X(01).
016600     05  MC-SHARPE                     PIC S9(5)V9(6).
016700     05  MC-SHARPE-OK                  PIC X(01).
016800     05  MC-CALMAR                     PIC S9(5)V9(6).
016900     05  MC-CALMAR-OK                  PIC X(01).
017000     05  MC-TURNOVER                   PIC S9(7)V9(6).
017100     05  MC-TURNOVER-OK                PIC X(01).
017200     05  MC-AVG-EXPOSURE               PIC S9(3)V9(6).
017300     05  MC-AVG-EXPOSURE-OK            PIC X(01).
017400     05  MC-TRADES                     PIC 9(05) COMP.
017500     05  MC-WIN-RATE                   PIC S9(1)V9(6).
017600     05  MC-WIN-RATE-OK                PIC X(01).
017700     05  MC-PL-RATIO                   PIC S9(5)V9(6).
017800     05  MC-PL-RATIO-OK                PIC X(01).
017900     05  FILLER                        PIC X(04).
018000
018100 01  SB-IS-METRICS.
018200     05  IM-BARS                       PIC 9(07) COMP.
018300     05  IM-CAGR                       PIC S9(5)V9(6).
018400     05  IM-CAGR-OK                    PIC X(01).
018500     05  IM-MDD                        PIC S9(3)V9(6).
018600     05  IM-MDD-OK                     PIC X(01).
018700     05  IM-SHARPE                     PIC S9(5)V9(6).
018800     05  IM-SHARPE-OK                  PIC X(01).
018900     05  IM-CALMAR                     PIC S9(5)V9(6).
019000     05  IM-CALMAR-OK                  PIC X(01).
019100     05  IM-TURNOVER                   PIC S9(7)V9(6).
019200     05  IM-TURNOVER-OK                PIC X(01).
019300     05  IM-AVG-EXPOSURE               PIC S9(3)V9(6).
019400     05  IM-AVG-EXPOSURE-OK            PIC X(01).
019500     05  IM-TRADES                     PIC 9(05) COMP.
019600     05  IM-WIN-RATE                   PIC S9(1)V9(6).
019700     05  IM-WIN-RATE-OK                PIC X(01).
019800     05  IM-PL-RATIO                   PIC S9(5)V9(6).
019900     05  IM-PL-RATIO-OK                PIC X(01).
020000     05  FILLER                        PIC X(04).
020100
020200 01  SB-OOS-METRICS.
020300     05  OM-BARS                       PIC 9(07) COMP.
020400     05  OM-CAGR                       PIC S9(5)V9(6).
020500     05  OM-CAGR-OK                    PIC X(01).
020600     05  OM-MDD                        PIC S9(3)V9(6).
020700     05  OM-MDD-OK                     PIC X(01).
020800     05  OM-SHARPE                     PIC S9(5)V9(6).
020900     05  OM-SHARPE-OK                  PIC X(01).
021000     05  OM-CALMAR                     PIC S9(5)V9(6).
021100     05  OM-CALMAR-OK                  PIC X(01).
021200     05  OM-TURNOVER                   PIC S9(7)V9(6).
021300     05  OM-TURNOVER-OK                PIC X(01).
021400     05  OM-AVG-EXPOSURE               PIC S9(3)V9(6).
021500     05  OM-AVG-EXPOSURE-OK            PIC X(01).
021600     05  OM-TRADES                     PIC 9(05) COMP.
021700     05  OM-WIN-RATE                   PIC S9(1)V9(6).
021800     05  OM-WIN-RATE-OK                PIC X(01).
021900     05  OM-PL-RATIO                   PIC S9(5)V9(6).
022000     05  OM-PL-RATIO-OK                PIC X(01).
022100     05  FILLER                        PIC X(04).
022200
022300*----------------------------------------------------------------
022400*    ESTADO DE LA SIMULACION (CARTERA) DE LA VARIANTE ACTUAL
022500*----------------------------------------------------------------
022600 01  SB-SIM-STATE.
022700     05  SIM-CASH                      PIC S9(11)V9(4).
022800     05  SIM-SHARES                    PIC S9(9)V9(4).
022900     05  SIM-FIRST-CLOSE               PIC S9(9)V9(4).
023000     05  SIM-ENTRY-PRICE               PIC S9(9)V9(4).
023100     05  SIM-HIGH-WATER                PIC S9(9)V9(4).
023200     05  SIM-STOP-LEVEL                PIC S9(9)V9(4).
023300     05  SIM-STOP-SET                  PIC X(01).
023400         88  STOP-IS-SET                       VALUE 'Y'.
023500     05  SIM-ENTRY-SET                 PIC X(01).
023600         88  ENTRY-IS-SET                       VALUE 'Y'.
023700     05  SIM-TRADE-ENTRY-DATE          PIC X(10).
023800     05  SIM-TRADE-BUY-COST            PIC S9(11)V9(4).
023900     05  SIM-TRADE-SELL-PROCEEDS       PIC S9(11)V9(4).
024000     05  SIM-TRADE-PNL                 PIC S9(11)V9(4).
024100     05  SIM-TRADE-FILLS               PIC 9(05) COMP.
024200     05  SIM-DAILY-VOL-TARGET          PIC S9(1)V9(6).
024300     05  FILLER                        PIC X(04).
024400
024500*----------------------------------------------------------------
024600*    CONTADORES Y BANDERAS DE CONTROL DE LA CORRIDA
024700*----------------------------------------------------------------
024800 01  SB-CONTROL-COUNTERS.
024900     05  WKS-DETAIL-LINE-COUNT         PIC 9(07) COMP.
025000     05  WKS-FAILURE-COUNT             PIC 9(05) COMP.
025100     05  WKS-IS-START-IDX              PIC 9(07) COMP.
025200     05  WKS-IS-END-IDX                PIC 9(07) COMP.
025300     05  WKS-OOS-START-IDX             PIC 9(07) COMP.
025400     05  WKS-OOS-END-IDX               PIC 9(07) COMP.
025500     05  WKS-RESTRICT-START-IDX        PIC 9(07) COMP.
025600     05  WKS-RESTRICT-END-IDX          PIC 9(07) COMP.
025700     05  WKS-GRID-BEST-SHORT           PIC 9(04) COMP.
025800     05  WKS-GRID-BEST-LONG            PIC 9(04) COMP.
025900     05  WKS-GRID-BEST-SCORE           PIC S9(5)V9(6).
026000     05  WKS-METRIC-START-IDX          PIC 9(07) COMP.
026100     05  WKS-METRIC-END-IDX            PIC 9(07) COMP.
026200     05  FILLER                        PIC X(04).
026300
026400 01  SB-SWITCHES.
026500     05  WKS-EOF-PRICE                 PIC X(01) VALUE 'N'.
026600         88  EOF-PRICE                         VALUE 'Y'.
026700     05  WKS-SYMBOL-REJECTED           PIC X(01) VALUE 'N'.
026800         88  SYMBOL-REJECTED                   VALUE 'Y'.
026900     05  WKS-VARIANT-FAILED            PIC X(01) VALUE 'N'.
027000         88  VARIANT-FAILED                     VALUE 'Y'.
027100     05  WKS-HOLDING                   PIC X(01) VALUE 'N'.
027200         88  IS-HOLDING                         VALUE 'Y'.
027300     05  WKS-GRID-SEARCH-FLAG          PIC X(01) VALUE 'N'.
027400         88  GRID-SEARCH-REQUESTED             VALUE 'Y'.
027500     05  FILLER                        PIC X(04).
027600
027700*----------------------------------------------------------------
027800*    CAMPOS DE TRABAJO GENERALES (FECHAS, INDICES, EDICION)
027900*----------------------------------------------------------------
028000 01  SB-DATE-WORK                      PIC 9(08) VALUE ZEROES.
028100 01  SB-DATE-WORK-R REDEFINES SB-DATE-WORK.
028200     05  SB-DATE-CCYY                  PIC 9(04).
028300     05  SB-DATE-MM                    PIC 9(02).
028400     05  SB-DATE-DD                    PIC 9(02).
028500
028600 01  SB-DATE-ISO                       PIC X(10) VALUE SPACES.
028700 01  SB-DATE-ISO-R REDEFINES SB-DATE-ISO.
028800     05  SB-DATE-ISO-YYYY              PIC X(04).
028900     05  FILLER                        PIC X(01).
029000     05  SB-DATE-ISO-MM                PIC X(02).
029100     05  FILLER                        PIC X(01).
029200     05  SB-DATE-ISO-DD                PIC X(02).
029300
029400 01  SB-EDIT-WORK                      PIC S9(9)V9(6) VALUE ZEROES.
029500 01  SB-EDIT-WORK-R REDEFINES SB-EDIT-WORK PIC X(16).
029600
029700*----------------------------------------------------------------
029800*    VENTANAS CANDIDATAS DE LA BUSQUEDA OPCIONAL CORTO/LARGO
029900*    (UPSI-0) -- TABLA FIJA, NO CALCULADA
030000*----------------------------------------------------------------
030100 01  SB-GRID-SHORT-CANDS.
030200     05  FILLER                        PIC 9(04) VALUE 0005.
030300     05  FILLER                        PIC 9(04) VALUE 0010.
030400     05  FILLER                        PIC 9(04) VALUE 0020.
030500 01  SB-GRID-SHORT-TABLE REDEFINES SB-GRID-SHORT-CANDS.
030600     05  WKS-GRID-SHORT-CAND OCCURS 3 TIMES PIC 9(04).
030700
030800 01  SB-GRID-LONG-CANDS.
030900     05  FILLER                        PIC 9(04) VALUE 0020.
031000     05  FILLER                        PIC 9(04) VALUE 0050.
031100     05  FILLER                        PIC 9(04) VALUE 0100.
031200     05  FILLER                        PIC 9(04) VALUE 0200.
031300 01  SB-GRID-LONG-TABLE REDEFINES SB-GRID-LONG-CANDS.
031400     05  WKS-GRID-LONG-CAND  OCCURS 4 TIMES PIC 9(04).
031500
031600     77  WKS-I                         PIC 9(07) COMP.
031700     77  WKS-J                         PIC 9(07) COMP.
031800     77  WKS-K                         PIC 9(02) COMP.
031900 01  SB-CALC-WORK.
032000     05  WKS-TR                        PIC S9(9)V9(4).
032100     05  WKS-UP-MOVE                   PIC S9(9)V9(4).
032200     05  WKS-DOWN-MOVE                 PIC S9(9)V9(4).
032300     05  WKS-PLUS-DM                   PIC S9(9)V9(4).
032400     05  WKS-MINUS-DM                  PIC S9(9)V9(4).
032500     05  WKS-PLUS-DI                   PIC S9(9)V9(6).
032600     05  WKS-MINUS-DI                  PIC S9(9)V9(6).
032700     05  WKS-DX                        PIC S9(5)V9(6).
032800     05  WKS-ALPHA                     PIC S9(1)V9(8).
032900     05  WKS-DESIRED-VALUE             PIC S9(11)V9(4).
033000     05  WKS-CURRENT-VALUE             PIC S9(11)V9(4).
033100     05  WKS-DELTA-VALUE               PIC S9(11)V9(4).
033200     05  WKS-UNIT-COST                 PIC S9(9)V9(6).
033300     05  WKS-UNIT-REVENUE              PIC S9(9)V9(6).
033400     05  WKS-FILL-PRICE                PIC S9(9)V9(4).
033500     05  WKS-STOP-RAW-PRICE            PIC S9(9)V9(4).
033600     05  WKS-BUY-SHARES                PIC S9(9)V9(4).
033700     05  WKS-SELL-SHARES               PIC S9(9)V9(4).
033800     05  WKS-STOP-CANDIDATE-1          PIC S9(9)V9(4).
033900     05  WKS-STOP-CANDIDATE-2          PIC S9(9)V9(4).
034000     05  WKS-SCALE                     PIC S9(3)V9(6).
034100     05  WKS-VOL-PROXY                 PIC S9(3)V9(6).
034200     05  WKS-SUM                       PIC S9(13)V9(6).
034300     05  WKS-SUM-SQ                    PIC S9(15)V9(6).
034400     05  WKS-MEAN                      PIC S9(7)V9(6).
034500     05  WKS-STDDEV                    PIC S9(7)V9(6).
034600     05  WKS-PREV-VALUE                PIC S9(7)V9(6).
034700     05  WKS-RETURN                    PIC S9(5)V9(6).
034800     05  WKS-RUNNING-MAX               PIC S9(7)V9(6).
034900     05  WKS-DRAWDOWN                  PIC S9(5)V9(6).
035000     05  WKS-MAX-DRAWDOWN              PIC S9(5)V9(6).
035100     05  WKS-WIN-SUM                   PIC S9(11)V9(4).
035200     05  WKS-WIN-COUNT                 PIC 9(05) COMP.
035300     05  WKS-LOSS-SUM                  PIC S9(11)V9(4).
035400     05  WKS-LOSS-COUNT                PIC 9(05) COMP.
035500     05  WKS-YEARS                     PIC S9(3)V9(6).
035600     05  WKS-DX-DIFF                   PIC S9(9)V9(6).
035700     05  WKS-SLIP-DIFF                 PIC S9(9)V9(4).
035800     05  SG-SIDE-PARM                  PIC X(04).
035900     05  WKS-OBS-COUNT                 PIC 9(07) COMP.
036000     05  WKS-METRIC-VALUE-IN           PIC S9(9)V9(6).
036100     05  WKS-METRIC-OK-IN              PIC X(01).
036200     05  WKS-METRIC-COUNT-IN           PIC 9(07) COMP.
036300     05  WKS-METRIC-EDIT-OUT           PIC X(15).
036400     05  WKS-EQUITY-SUM                PIC S9(13)V9(4).
036500     05  WKS-MEAN-EQUITY               PIC S9(11)V9(4).
036600     05  FILLER                        PIC X(04).
